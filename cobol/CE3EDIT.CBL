000100*-----------------------------------------------------------------        
000200* FECHA       : 19/01/1995                                                
000300* PROGRAMADOR : M. LOPEZ (MLP)                                            
000400* APLICACION  : CALENDARIO DE ENTRENAMIENTO                               
000500* PROGRAMA    : CE3EDIT                                                   
000600* TIPO        : SUBPROGRAMA (CALL)                                        
000700* DESCRIPCION : APLICA UNA OPERACION DE EDICION DE RANGO O                
000800*             : EXCEPCION SOBRE EL ESTADO DEL PROGRAMA DE                 
000900*             : ENTRENAMIENTO.  RECIBE LA CABECERA, LA TABLA DE           
001000*             : EXCEPCIONES Y EL ESTADO DEL ULTIMO CLIC FUERA DE          
001100*             : RANGO POR LINKAGE Y LOS DEVUELVE MODIFICADOS              
001200* ARCHIVOS    : NINGUNO (SUBPROGRAMA SIN E/S PROPIA)                      
001300* ACCION (ES) : CR=CERRAR-RANGO  AR=AJUSTAR-RANGO                         
001400*               TE=TOGGLE-EXCEPCION  TF=TOGGLE-FUERA-RANGO                
001500*               FN=FORZAR-ON  FF=FORZAR-OFF                               
001600* PROGRAMA(S) : CE2MANT (UNICO INVOCADOR)                                 
001700* INSTALADO   : 19/01/1995                                                
001800* BPM/RATIONAL: 100058                                                    
001900* NOMBRE      : EDICION DE RANGO Y EXCEPCIONES DEL PROGRAMA               
002000*-----------------------------------------------------------------        
002100*                                                                         
002200* IDENTIFICACION DE CAMBIOS                                               
002300* -------------------------                                               
002400* FECHA       PROGRAMADOR        TICKET    DESCRIPCION            CE3E0001
002500* ----------  -----------------  --------  --------------------   CE3E0002
002600* 19/01/1995  M. LOPEZ    (MLP)  CE-0019   VERSION INICIAL: LAS   CE3E0003
002700*                                          SEIS OPERACIONES DE    CE3E0004
002800*                                          EDICION DE RANGO Y     CE3E0005
002900*                                          EXCEPCION              CE3E0006
003000* 11/01/1999  E. RAMIREZ  (EDR)  CE-0091   AJUSTE Y2K: FECHAS A   CE3E0007
003100*                                          4 DIGITOS DE ANIO      CE3E0008
003200* 14/06/2004  R. GOMEZ    (RAG)  CE-0140   CORRIGE EL BORRADO DE  CE3E0009
003300*                                          LA EXCEPCION EN        CE3E0010
003400*                                          TOGGLE-FUERA-RANGO     CE3E0011
003500*-----------------------------------------------------------------        
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID.                    CE3EDIT.                                  
003800 AUTHOR.                        M. LOPEZ.                                 
003900 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.                 
004000 DATE-WRITTEN.                  19/01/1995.                               
004100 DATE-COMPILED.                                                           
004200 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.             
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.               IBM-370.                                  
004600 OBJECT-COMPUTER.               IBM-370.                                  
004700 SPECIAL-NAMES.                                                           
004800     C01                       IS TOP-OF-FORM                             
004900     CLASS ALFANUMERICO        IS 'A' THRU 'Z'                            
005000     UPSI-0 ON STATUS          IS UPSI-NO-USADO.                          
005100 DATA DIVISION.                                                           
005200 WORKING-STORAGE SECTION.                                                 
005210* CONTADOR DE VECES QUE SE INVOCO ESTE SUBPROGRAMA EN LA          CE3E0015
005220* CORRIDA; SE MUESTRA POR DISPLAY ANTES DE CADA GOBACK            CE3E0016
005230 77  WKS-VECES-INVOCADO   PIC 9(04) COMP VALUE ZEROS.                     
005300*-----------------------------------------------------------------        
005400*     CAMPOS DE TRABAJO                                                   
005500*-----------------------------------------------------------------        
005600 01  WKS-CAMPOS-DE-TRABAJO.                                               
005700     02  WKS-PROGRAMA           PIC X(08) VALUE 'CE3EDIT'.                
005800     02  UPSI-NO-USADO          PIC 9(01) VALUE ZEROS.                    
005900     02  WKS-I                  PIC 9(04) COMP VALUE ZEROS.               
006000     02  WKS-EXC-ENCONTRADA     PIC 9(01) VALUE ZEROS.                    
006100         88  EXC-ENCONTRADA               VALUE 1.                        
006200     02  WKS-EXC-INDICE-ENC     PIC 9(04) COMP VALUE ZEROS.               
006300     02  WKS-SEL-RESULTADO      PIC 9(01) VALUE ZEROS.                    
006400         88  FECHA-YA-SELECCIO            VALUE 1.                        
006500     02  WKS-CLASE-DESEADA      PIC X(03) VALUE SPACES.                   
006600     02  WKS-FUERA-ESTA-ON      PIC 9(01) VALUE ZEROS.                    
006700         88  FUERA-ESTA-EN-ON             VALUE 1.                        
006800*-----------------------------------------------------------------        
006900*     AREA DE TRABAJO PARA EL DIA DE SEMANA (ZELLER)                      
007000*-----------------------------------------------------------------        
007100 01  WKS-FECHA-EVAL             PIC 9(08) VALUE ZEROS.                    
007200 01  WKS-FECHA-EVAL-R REDEFINES WKS-FECHA-EVAL.                           
007300     02  WKS-EV-ANIO            PIC 9(04).                                
007400     02  WKS-EV-MES             PIC 9(02).                                
007500     02  WKS-EV-DIA             PIC 9(02).                                
007600 01  WKS-DIA-SEMANA-NUM         PIC 9(01) VALUE ZEROS.                    
007700 01  WKS-ZELLER-TEMP.                                                     
007800     02  WKS-Z-Q                PIC 9(02) COMP.                           
007900     02  WKS-Z-M                PIC 9(02) COMP.                           
008000     02  WKS-Z-ANIO             PIC 9(04) COMP.                           
008100     02  WKS-Z-K                PIC 9(02) COMP.                           
008200     02  WKS-Z-J                PIC 9(02) COMP.                           
008300     02  WKS-Z-T1               PIC S9(04) COMP.                          
008400     02  WKS-Z-T2               PIC S9(04) COMP.                          
008500     02  WKS-Z-T3               PIC S9(04) COMP.                          
008600     02  WKS-Z-H                PIC S9(04) COMP.                          
008700*-----------------------------------------------------------------        
008800*     LINKAGE SECTION                                                     
008900*-----------------------------------------------------------------        
009000 LINKAGE SECTION.                                                         
009100 01  LK-PARM-EDICION.                                                     
009200     02  LK-FUNCION-COD         PIC X(02).                                
009300         88  LK-ES-CERRAR-RANGO           VALUE 'CR'.                     
009400         88  LK-ES-AJUSTAR-RANGO          VALUE 'AR'.                     
009500         88  LK-ES-TOGGLE-EXCEPCION       VALUE 'TE'.                     
009600         88  LK-ES-TOGGLE-FUERA           VALUE 'TF'.                     
009700         88  LK-ES-FORZAR-ON              VALUE 'FN'.                     
009800         88  LK-ES-FORZAR-OFF             VALUE 'FF'.                     
009900     02  LK-FECHA-DEST          PIC 9(08).                                
010000     02  LK-COD-RESULTADO       PIC 9(02).                                
010100     02  FILLER                 PIC X(04).                                
010200 01  LK-FECHA-DEST-R REDEFINES LK-PARM-EDICION.                           
010300     02  FILLER                 PIC X(02).                                
010400     02  LK-FD-ANIO             PIC 9(04).                                
010500     02  LK-FD-MES              PIC 9(02).                                
010600     02  LK-FD-DIA              PIC 9(02).                                
010700     02  FILLER                 PIC X(06).                                
010800 01  LK-CABECERA.                                                         
010900     02  LK-FECHA-INI           PIC 9(08).                                
011000     02  LK-FECHA-FIN           PIC 9(08).                                
011100     02  LK-DIA-ENTR-SEM        PIC X(01) OCCURS 7 TIMES.                 
011200     02  FILLER                 PIC X(08).                                
011300 01  LK-TABLA-EXCEPCIONES.                                                
011400     02  LK-CANT-EXCEPCIONES    PIC 9(04) COMP.                           
011500     02  LK-EXC-ENTRADA         OCCURS 2000 TIMES                         
011600                                INDEXED BY LK-IX-EXC.                     
011700         03  LK-EXC-FECHA       PIC 9(08).                                
011800         03  LK-EXC-CLASE       PIC X(03).                                
011900 01  LK-CABECERA-R REDEFINES LK-CABECERA.                                 
012000     02  LK-INI-ANIO            PIC 9(04).                                
012100     02  LK-INI-MES             PIC 9(02).                                
012200     02  LK-INI-DIA             PIC 9(02).                                
012300     02  FILLER                 PIC X(23).                                
012400 01  LK-ESTADO-CLIC-FUERA.                                                
012500     02  LK-FUERA-FECHA         PIC 9(08).                                
012600     02  LK-FUERA-IND           PIC 9(01).                                
012700         88  LK-HAY-CLIC-FUERA            VALUE 1.                        
012800     02  FILLER                 PIC X(03).                                
012900*-----------------------------------------------------------------        
013000*     DESPACHO DE LA OPERACION DE EDICION SOLICITADA                      
013100*-----------------------------------------------------------------        
013200 PROCEDURE DIVISION USING LK-PARM-EDICION                                 
013300                          LK-CABECERA                                     
013400                          LK-TABLA-EXCEPCIONES                            
013500                          LK-ESTADO-CLIC-FUERA.                           
013600 000-MAIN SECTION.                                                        
013700     MOVE ZEROS TO LK-COD-RESULTADO                                       
013750     ADD 1 TO WKS-VECES-INVOCADO                                  CE3E0017
013800     EVALUATE TRUE                                                        
013900         WHEN LK-ES-CERRAR-RANGO                                          
014000             PERFORM 100-CERRAR-RANGO THRU 100-CERRAR-RANGO-E             
014100         WHEN LK-ES-AJUSTAR-RANGO                                         
014200             PERFORM 200-AJUSTAR-RANGO THRU 200-AJUSTAR-RANGO-E           
014300         WHEN LK-ES-TOGGLE-EXCEPCION                                      
014400             PERFORM 300-TOGGLE-EXCEPCION                                 
014500                 THRU 300-TOGGLE-EXCEPCION-E                              
014600         WHEN LK-ES-TOGGLE-FUERA                                          
014700             PERFORM 400-TOGGLE-FUERA-RANGO                               
014800                 THRU 400-TOGGLE-FUERA-RANGO-E                            
014900         WHEN LK-ES-FORZAR-ON                                             
015000             PERFORM 500-FORZAR-ON THRU 500-FORZAR-ON-E                   
015100         WHEN LK-ES-FORZAR-OFF                                            
015200             PERFORM 600-FORZAR-OFF THRU 600-FORZAR-OFF-E                 
015300         WHEN OTHER                                                       
015400             MOVE 99 TO LK-COD-RESULTADO                                  
015500     END-EVALUATE                                                         
015550     DISPLAY 'CE3EDIT - INVOCACION NRO: ' WKS-VECES-INVOCADO      CE3E0018
015600     GOBACK                                                               
015700     .                                                                    
015800 000-MAIN-E.                                                              
015900     EXIT.                                                                
016000*-----------------------------------------------------------------        
016100*     CERRAR-RANGO: START=D SI START VACIO; SI NO, D<START                
016200*     RECORRE START=D,END=START-ANTERIOR; DE LO CONTRARIO END=D           
016300*-----------------------------------------------------------------        
016400 100-CERRAR-RANGO SECTION.                                                
016500     IF LK-FECHA-INI = ZEROS                                              
016600         MOVE LK-FECHA-DEST TO LK-FECHA-INI                               
016700         MOVE ZEROS         TO LK-FECHA-FIN                               
016800     ELSE                                                                 
016900         IF LK-FECHA-DEST < LK-FECHA-INI                                  
017000             MOVE LK-FECHA-INI  TO LK-FECHA-FIN                           
017100             MOVE LK-FECHA-DEST TO LK-FECHA-INI                           
017200         ELSE                                                             
017300             MOVE LK-FECHA-DEST TO LK-FECHA-FIN                           
017400         END-IF                                                           
017500     END-IF                                                               
017600     .                                                                    
017700 100-CERRAR-RANGO-E.                                                      
017800     EXIT.                                                                
017900*-----------------------------------------------------------------        
018000*     AJUSTAR-RANGO: IGUAL A CERRAR-RANGO SI NO HAY END; SI YA            
018100*     HAY RANGO COMPLETO SE AJUSTA TOMANDO START COMO REFERENCIA  CE3E0012
018200*-----------------------------------------------------------------        
018300 200-AJUSTAR-RANGO SECTION.                                               
018400     IF LK-FECHA-INI = ZEROS                                              
018500         MOVE LK-FECHA-DEST TO LK-FECHA-INI                               
018600         MOVE ZEROS         TO LK-FECHA-FIN                               
018700     ELSE                                                                 
018800         IF LK-FECHA-FIN = ZEROS                                          
018900             PERFORM 100-CERRAR-RANGO THRU 100-CERRAR-RANGO-E             
019000         ELSE                                                             
019100             IF LK-FECHA-DEST < LK-FECHA-INI                              
019200                 MOVE LK-FECHA-INI  TO LK-FECHA-FIN                       
019300                 MOVE LK-FECHA-DEST TO LK-FECHA-INI                       
019400             ELSE                                                         
019500                 MOVE LK-FECHA-DEST TO LK-FECHA-FIN                       
019600             END-IF                                                       
019700         END-IF                                                           
019800     END-IF                                                               
019900     .                                                                    
020000 200-AJUSTAR-RANGO-E.                                                     
020100     EXIT.                                                                
020200*-----------------------------------------------------------------        
020300*     TOGGLE-EXCEPCION: SI LA FECHA YA ESTA SELECCIONADA PASA             
020400*     A FORZADA-OFF; SI NO, PASA A FORZADA-ON                             
020500*-----------------------------------------------------------------        
020600 300-TOGGLE-EXCEPCION SECTION.                                            
020700     PERFORM 910-ESTA-SELECCIONADA THRU 910-ESTA-SELECCIONADA-E           
020800     IF FECHA-YA-SELECCIO                                                 
020900         MOVE 'OFF' TO WKS-CLASE-DESEADA                                  
021000     ELSE                                                                 
021100         MOVE 'ON ' TO WKS-CLASE-DESEADA                                  
021200     END-IF                                                               
021300     MOVE LK-FECHA-DEST TO WKS-FECHA-EVAL                                 
021400     PERFORM 700-AGREGAR-EXCEPCION THRU 700-AGREGAR-EXCEPCION-E           
021500     .                                                                    
021600 300-TOGGLE-EXCEPCION-E.                                                  
021700     EXIT.                                                                
021800*-----------------------------------------------------------------        
021900*     TOGGLE-FUERA-RANGO: SOLO APLICA FUERA DEL RANGO.  MANTIENE          
022000*     COMO MAXIMO UNA SELECCION EXTRA FUERA DEL RANGO                     
022100*-----------------------------------------------------------------        
022200 400-TOGGLE-FUERA-RANGO SECTION.                                          
022300     IF LK-FECHA-DEST NOT < LK-FECHA-INI AND                              
022400        LK-FECHA-DEST NOT > LK-FECHA-FIN AND                              
022500        LK-FECHA-INI NOT = ZEROS AND LK-FECHA-FIN NOT = ZEROS             
022600         CONTINUE                                                         
022700     ELSE                                                                 
022800         IF LK-HAY-CLIC-FUERA AND                                         
022900            LK-FUERA-FECHA NOT = LK-FECHA-DEST                            
023000             MOVE LK-FUERA-FECHA TO WKS-FECHA-EVAL                        
023100             PERFORM 720-BUSCAR-EXCEPCION                                 
023200                 THRU 720-BUSCAR-EXCEPCION-E                              
023300             MOVE ZEROS TO WKS-FUERA-ESTA-ON                              
023400             IF EXC-ENCONTRADA AND                                        
023500                LK-EXC-CLASE (WKS-EXC-INDICE-ENC) = 'ON '                 
023600                 MOVE 1 TO WKS-FUERA-ESTA-ON                              
023700             END-IF                                                       
023800             IF NOT FUERA-ESTA-EN-ON                                      
023900                 PERFORM 710-QUITAR-EXCEPCION                             
024000                     THRU 710-QUITAR-EXCEPCION-E                          
024100             END-IF                                                       
024200         END-IF                                                           
024300         MOVE LK-FECHA-DEST TO WKS-FECHA-EVAL                             
024400         PERFORM 720-BUSCAR-EXCEPCION THRU 720-BUSCAR-EXCEPCION-E         
024500         IF EXC-ENCONTRADA AND                                            
024600            LK-EXC-CLASE (WKS-EXC-INDICE-ENC) = 'ON '                     
024700             PERFORM 710-QUITAR-EXCEPCION                                 
024800                 THRU 710-QUITAR-EXCEPCION-E                              
024900             IF LK-FECHA-DEST = LK-FUERA-FECHA                            
025000                 MOVE ZEROS TO LK-FUERA-IND                               
025100             END-IF                                                       
025200         ELSE                                                             
025300             MOVE 'ON ' TO WKS-CLASE-DESEADA                              
025400             PERFORM 700-AGREGAR-EXCEPCION                                
025500                 THRU 700-AGREGAR-EXCEPCION-E                             
025600             MOVE LK-FECHA-DEST TO LK-FUERA-FECHA                         
025700             MOVE 1             TO LK-FUERA-IND                           
025800         END-IF                                                           
025900     END-IF                                                               
026000     .                                                                    
026100 400-TOGGLE-FUERA-RANGO-E.                                                
026200     EXIT.                                                                
026300*-----------------------------------------------------------------        
026400*     FORZAR-ON / FORZAR-OFF: FUERZAN SELECCION SIN TOCAR                 
026500*     OTRAS REGLAS                                                        
026600*-----------------------------------------------------------------        
026700 500-FORZAR-ON SECTION.                                                   
026800     MOVE LK-FECHA-DEST TO WKS-FECHA-EVAL                                 
026900     MOVE 'ON '         TO WKS-CLASE-DESEADA                              
027000     PERFORM 700-AGREGAR-EXCEPCION THRU 700-AGREGAR-EXCEPCION-E           
027100     .                                                                    
027200 500-FORZAR-ON-E.                                                         
027300     EXIT.                                                                
027400 600-FORZAR-OFF SECTION.                                                  
027500     MOVE LK-FECHA-DEST TO WKS-FECHA-EVAL                                 
027600     MOVE 'OFF'         TO WKS-CLASE-DESEADA                              
027700     PERFORM 700-AGREGAR-EXCEPCION THRU 700-AGREGAR-EXCEPCION-E           
027800     .                                                                    
027900 600-FORZAR-OFF-E.                                                        
028000     EXIT.                                                                
028100*-----------------------------------------------------------------        
028200*     AGREGA O ACTUALIZA LA EXCEPCION DE WKS-FECHA-EVAL CON LA            
028300*     CLASE DESEADA EN WKS-CLASE-DESEADA                                  
028400*-----------------------------------------------------------------        
028500 700-AGREGAR-EXCEPCION SECTION.                                           
028600     PERFORM 720-BUSCAR-EXCEPCION THRU 720-BUSCAR-EXCEPCION-E             
028700     IF EXC-ENCONTRADA                                                    
028800         MOVE WKS-CLASE-DESEADA                                           
028900             TO LK-EXC-CLASE (WKS-EXC-INDICE-ENC)                         
029000     ELSE                                                                 
029100         ADD 1 TO LK-CANT-EXCEPCIONES                                     
029200         SET LK-IX-EXC TO LK-CANT-EXCEPCIONES                             
029300         MOVE WKS-FECHA-EVAL    TO LK-EXC-FECHA (LK-IX-EXC)               
029400         MOVE WKS-CLASE-DESEADA TO LK-EXC-CLASE (LK-IX-EXC)               
029500     END-IF                                                               
029600     .                                                                    
029700 700-AGREGAR-EXCEPCION-E.                                                 
029800     EXIT.                                                                
029900*-----------------------------------------------------------------        
030000*     QUITA LA EXCEPCION DE WKS-FECHA-EVAL, RECORRIENDO LA TABLA  CE3E0013
030100*     UN LUGAR HACIA ARRIBA DESDE EL RENGLON BORRADO                      
030200*-----------------------------------------------------------------        
030300 710-QUITAR-EXCEPCION SECTION.                                            
030400     PERFORM 720-BUSCAR-EXCEPCION THRU 720-BUSCAR-EXCEPCION-E             
030500     IF EXC-ENCONTRADA                                                    
030600         PERFORM 711-DESPLAZAR-RENGLON                                    
030700             THRU 711-DESPLAZAR-RENGLON-E                                 
030800             VARYING WKS-I FROM WKS-EXC-INDICE-ENC BY 1                   
030900             UNTIL WKS-I >= LK-CANT-EXCEPCIONES                           
031000         SUBTRACT 1 FROM LK-CANT-EXCEPCIONES                              
031100     END-IF                                                               
031200     .                                                                    
031300 710-QUITAR-EXCEPCION-E.                                                  
031400     EXIT.                                                                
031500 711-DESPLAZAR-RENGLON.                                                   
031600     MOVE LK-EXC-ENTRADA (WKS-I + 1) TO LK-EXC-ENTRADA (WKS-I)            
031700     .                                                                    
031800 711-DESPLAZAR-RENGLON-E.                                                 
031900     EXIT.                                                                
032000*-----------------------------------------------------------------        
032100*     BUSCA LA EXCEPCION DE WKS-FECHA-EVAL EN LA TABLA                    
032200*-----------------------------------------------------------------        
032300 720-BUSCAR-EXCEPCION SECTION.                                            
032400     MOVE ZEROS TO WKS-EXC-ENCONTRADA                                     
032500     MOVE ZEROS TO WKS-EXC-INDICE-ENC                                     
032600     IF LK-CANT-EXCEPCIONES > ZEROS                                       
032700         PERFORM 721-COMPARAR-EXCEPCION                                   
032800             THRU 721-COMPARAR-EXCEPCION-E                                
032900             VARYING LK-IX-EXC FROM 1 BY 1                                
033000             UNTIL LK-IX-EXC > LK-CANT-EXCEPCIONES                        
033100     END-IF                                                               
033200     .                                                                    
033300 720-BUSCAR-EXCEPCION-E.                                                  
033400     EXIT.                                                                
033500 721-COMPARAR-EXCEPCION.                                                  
033600     IF LK-EXC-FECHA (LK-IX-EXC) = WKS-FECHA-EVAL                         
033700         MOVE 1 TO WKS-EXC-ENCONTRADA                                     
033800         SET WKS-EXC-INDICE-ENC TO LK-IX-EXC                              
033900     END-IF                                                               
034000     .                                                                    
034100 721-COMPARAR-EXCEPCION-E.                                                
034200     EXIT.                                                                
034300*-----------------------------------------------------------------        
034400*     MOTOR DE SELECCION (REGLA DE SELECCION DE FECHA)                    
034500*     ORDEN: FORZADA-ON, FORZADA-OFF, FUERA DE RANGO, FILTRO              
034600*     VACIO (SELECCIONA TODO), FILTRO DE DIA DE SEMANA                    
034700*-----------------------------------------------------------------        
034800 910-ESTA-SELECCIONADA SECTION.                                           
034900     MOVE ZEROS TO WKS-SEL-RESULTADO                                      
035000     MOVE LK-FECHA-DEST TO WKS-FECHA-EVAL                                 
035100     PERFORM 720-BUSCAR-EXCEPCION THRU 720-BUSCAR-EXCEPCION-E             
035200     PERFORM 900-CALC-DIA-SEMANA THRU 900-CALC-DIA-SEMANA-E               
035300     EVALUATE TRUE                                                        
035400         WHEN EXC-ENCONTRADA AND                                          
035500              LK-EXC-CLASE (WKS-EXC-INDICE-ENC) = 'ON '                   
035600             MOVE 1 TO WKS-SEL-RESULTADO                                  
035700         WHEN EXC-ENCONTRADA AND                                          
035800              LK-EXC-CLASE (WKS-EXC-INDICE-ENC) = 'OFF'                   
035900             MOVE ZEROS TO WKS-SEL-RESULTADO                              
036000         WHEN LK-FECHA-DEST < LK-FECHA-INI OR                             
036100              LK-FECHA-DEST > LK-FECHA-FIN OR                             
036200              LK-FECHA-INI = ZEROS OR LK-FECHA-FIN = ZEROS                
036300             MOVE ZEROS TO WKS-SEL-RESULTADO                              
036400         WHEN LK-DIA-ENTR-SEM (1) NOT = 'Y' AND                           
036500              LK-DIA-ENTR-SEM (2) NOT = 'Y' AND                           
036600              LK-DIA-ENTR-SEM (3) NOT = 'Y' AND                           
036700              LK-DIA-ENTR-SEM (4) NOT = 'Y' AND                           
036800              LK-DIA-ENTR-SEM (5) NOT = 'Y' AND                           
036900              LK-DIA-ENTR-SEM (6) NOT = 'Y' AND                           
037000              LK-DIA-ENTR-SEM (7) NOT = 'Y'                               
037100             MOVE 1 TO WKS-SEL-RESULTADO                                  
037200         WHEN LK-DIA-ENTR-SEM (WKS-DIA-SEMANA-NUM) = 'Y'                  
037300             MOVE 1 TO WKS-SEL-RESULTADO                                  
037400         WHEN OTHER                                                       
037500             MOVE ZEROS TO WKS-SEL-RESULTADO                              
037600     END-EVALUATE                                                         
037700     .                                                                    
037800 910-ESTA-SELECCIONADA-E.                                                 
037900     EXIT.                                                                
038000*-----------------------------------------------------------------        
038100*     FORMULA DE ZELLER (LUN=1...DOM=7) SOBRE WKS-FECHA-EVAL --           
038200*     PROHIBIDO EL USO DE FUNCIONES DE FECHA EN ESTE DEPARTAMENTO CE3E0014
038300*-----------------------------------------------------------------        
038400 900-CALC-DIA-SEMANA SECTION.                                             
038500     IF WKS-EV-MES < 3                                                    
038600         COMPUTE WKS-Z-M = WKS-EV-MES + 12                                
038700         COMPUTE WKS-Z-ANIO = WKS-EV-ANIO - 1                             
038800     ELSE                                                                 
038900         MOVE WKS-EV-MES  TO WKS-Z-M                                      
039000         MOVE WKS-EV-ANIO TO WKS-Z-ANIO                                   
039100     END-IF                                                               
039200     MOVE WKS-EV-DIA TO WKS-Z-Q                                           
039300     DIVIDE WKS-Z-ANIO BY 100                                             
039400         GIVING WKS-Z-J REMAINDER WKS-Z-K                                 
039500     COMPUTE WKS-Z-T1 = (13 * (WKS-Z-M + 1)) / 5                          
039600     COMPUTE WKS-Z-T2 = WKS-Z-Q + WKS-Z-T1 + WKS-Z-K +                    
039700         (WKS-Z-K / 4) + (WKS-Z-J / 4) + (5 * WKS-Z-J)                    
039800     DIVIDE WKS-Z-T2 BY 7                                                 
039900         GIVING WKS-Z-T1 REMAINDER WKS-Z-H                                
040000     COMPUTE WKS-Z-T1 = WKS-Z-H + 5                                       
040100     DIVIDE WKS-Z-T1 BY 7                                                 
040200         GIVING WKS-Z-T3 REMAINDER WKS-Z-T2                               
040300     ADD 1 TO WKS-Z-T2 GIVING WKS-DIA-SEMANA-NUM                          
040400     .                                                                    
040500 900-CALC-DIA-SEMANA-E.                                                   
040600     EXIT.                                                                
