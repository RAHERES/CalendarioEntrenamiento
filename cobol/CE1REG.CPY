000100*----------------------------------------------------------------         
000200* CE1REG  --  LAYOUT DE REGISTRO DEL PROGRAMA DE ENTRENAMIENTO            
000300* APLICACION  : CALENDARIO DE ENTRENAMIENTO                               
000400* MIEMBRO     : CE1REG                                                    
000500* DESCRIPCION : UN SOLO REGISTRO FISICO DE 200 POSICIONES, CON            
000600*             : DISCRIMINADOR DE TIPO EN LA POSICION 1.  SEGUN            
000700*             : EL TIPO DE REGISTRO SE REDEFINE DE 6 FORMAS:              
000800*             :   'H' = CABECERA DEL PROGRAMA (RANGO, DIAS,               
000900*             :         FRANJAS HORARIAS POR DIA DE SEMANA)               
001000*             :   'X' = EXCEPCION (FECHA FORZADA ON/OFF)                  
001100*             :   'E' = EVENTO PERSONALIZADO                              
001200*             :   'S' = RESUMEN GENERAL DEL CALCULO                       
001300*             :   'M' = RENGLON DE MINUTOS POR MES CALENDARIO             
001400*             :   'W' = RENGLON DE MINUTOS POR SEMANA DE PROGRAMA         
001500* USADO POR   : CE1PROC (LECTURA/ESCRITURA), CE2MANT (LECT/ESCR)          
001600*----------------------------------------------------------------         
001700* FECHA       PROGRAMADOR        TICKET    DESCRIPCION            CE1R0001
001800* ----------  -----------------  --------  ---------------------- CE1R0002
001900* 14/03/1994  E. RAMIREZ  (EDR)  CE-0001   VERSION INICIAL DEL    CE1R0003
002000*                                          LAYOUT UNICO DE PROGRAMCE1R0004
002100* 02/09/1996  M. LOPEZ    (MLP)  CE-0044   SE AGREGA RENGLON DE   CE1R0005
002200*                                          EVENTO PERSONALIZADO   CE1R0006
002300* 11/01/1999  E. RAMIREZ  (EDR)  CE-0091   AJUSTE Y2K: CAMPOS DE  CE1R0007
002400*                                          ANIO A 4 DIGITOS EN    CE1R0008
002500*                                          TODOS LOS RENGLONES    CE1R0009
002600* 23/05/2003  R. GOMEZ    (RAG)  CE-0133   SE AGREGAN RENGLONES   CE1R0010
002700*                                          DE RESUMEN POR MES Y   CE1R0011
002800*                                          POR SEMANA DE PROGRAMA CE1R0012
002900*----------------------------------------------------------------         
003000*                                                                         
003100* ESTRUCTURA FISICA BASE DEL REGISTRO (200 POSICIONES)                    
003200 01  CE1-RECORD.                                                          
003300     05  CE1-TIPO-REG              PIC X(01).                             
003400         88  CE1-ES-CABECERA                 VALUE 'H'.                   
003500         88  CE1-ES-EXCEPCION                VALUE 'X'.                   
003600         88  CE1-ES-EVENTO                   VALUE 'E'.                   
003700         88  CE1-ES-RESUMEN                  VALUE 'S'.                   
003800         88  CE1-ES-RENG-MES                 VALUE 'M'.                   
003900         88  CE1-ES-RENG-SEMANA              VALUE 'W'.                   
004000     05  CE1-DATOS-REG             PIC X(199).                            
004100*                                                                         
004200* -->1  VISTA DE CABECERA DEL PROGRAMA (TIPO 'H')                         
004300 01  CE1-HDR-REC REDEFINES CE1-RECORD.                                    
004400     05  HDR-TIPO-REG              PIC X(01).                             
004500     05  HDR-FECHA-INICIO          PIC 9(08).                             
004600     05  HDR-FECHA-FIN             PIC 9(08).                             
004700     05  HDR-DIA-ENTR-SEM          PIC X(01) OCCURS 7 TIMES.              
004800*        INDICE 1=LUNES ... 7=DOMINGO, 'Y' = DIA ACTIVO                   
004900     05  HDR-FRANJA-SEM            OCCURS 7 TIMES                         
005000                                   INDEXED BY HDR-IX.                     
005100         10  HDR-FRANJA-PRESENTE   PIC X(01).                             
005200         10  HDR-FRANJA-INI-HH     PIC 9(02).                             
005300         10  HDR-FRANJA-INI-MM     PIC 9(02).                             
005400         10  HDR-FRANJA-FIN-HH     PIC 9(02).                             
005500         10  HDR-FRANJA-FIN-MM     PIC 9(02).                             
005600     05  FILLER                    PIC X(113).                            
005700*                                                                         
005800* -->2  VISTA DE EXCEPCION  (TIPO 'X')                                    
005900 01  CE1-EXC-REC REDEFINES CE1-RECORD.                                    
006000     05  EXC-TIPO-REG              PIC X(01).                             
006100     05  EXC-FECHA                 PIC 9(08).                             
006200     05  EXC-CLASE                 PIC X(03).                             
006300         88  EXC-FORZADA-ON                  VALUE 'ON '.                 
006400         88  EXC-FORZADA-OFF                 VALUE 'OFF'.                 
006500     05  FILLER                    PIC X(188).                            
006600*                                                                         
006700* -->3  VISTA DE EVENTO PERSONALIZADO  (TIPO 'E')                         
006800 01  CE1-EVT-REC REDEFINES CE1-RECORD.                                    
006900     05  EVT-TIPO-REG              PIC X(01).                             
007000     05  EVT-FECHA                 PIC 9(08).                             
007100     05  EVT-TITULO                PIC X(40).                             
007200     05  EVT-DESCRIPCION           PIC X(80).                             
007300     05  EVT-LUGAR                 PIC X(40).                             
007400     05  EVT-INICIO-HH             PIC 9(02).                             
007500     05  EVT-INICIO-MM             PIC 9(02).                             
007600     05  EVT-FIN-HH                PIC 9(02).                             
007700     05  EVT-FIN-MM                PIC 9(02).                             
007800     05  EVT-RECORDATORIO          PIC X(01).                             
007900         88  EVT-CON-RECORDATORIO            VALUE 'Y'.                   
008000     05  FILLER                    PIC X(22).                             
008100*                                                                         
008200* -->4  VISTA DE RESUMEN GENERAL DEL CALCULO  (TIPO 'S')                  
008300 01  CE1-SUM-REC REDEFINES CE1-RECORD.                                    
008400     05  SUM-TIPO-REG              PIC X(01).                             
008500     05  SUM-FECHA-INICIO          PIC 9(08).                             
008600     05  SUM-FECHA-FIN             PIC 9(08).                             
008700     05  SUM-DIAS-SELECCIONADOS    PIC 9(05).                             
008800     05  SUM-MINUTOS-TOTALES       PIC 9(07).                             
008900     05  SUM-SEMANAS-EN-RANGO      PIC 9(04).                             
009000     05  SUM-SEMANAS-CON-ENTR      PIC 9(04).                             
009100     05  FILLER                    PIC X(163).                            
009200*                                                                         
009300* -->5  VISTA DE RENGLON DE MINUTOS POR MES  (TIPO 'M')                   
009400 01  CE1-MES-REC REDEFINES CE1-RECORD.                                    
009500     05  MES-TIPO-REG              PIC X(01).                             
009600     05  MES-ANIO                  PIC 9(04).                             
009700     05  MES-NUMERO                PIC 9(02).                             
009800     05  MES-MINUTOS               PIC 9(06).                             
009900     05  FILLER                    PIC X(187).                            
010000*                                                                         
010100* -->6  VISTA DE RENGLON DE MINUTOS POR SEMANA DE PROGRAMA (TIPO '        
010200 01  CE1-SEM-REC REDEFINES CE1-RECORD.                                    
010300     05  SEM-TIPO-REG              PIC X(01).                             
010400     05  SEM-NUMERO                PIC 9(04).                             
010500     05  SEM-MINUTOS               PIC 9(06).                             
010600     05  FILLER                    PIC X(189).                            
