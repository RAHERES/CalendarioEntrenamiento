000100*-----------------------------------------------------------------        
000200* FECHA       : 14/03/1994                                                
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                                       
000400* APLICACION  : CALENDARIO DE ENTRENAMIENTO                               
000500* PROGRAMA    : CE1PROC                                                   
000600* TIPO        : BATCH                                                     
000700* DESCRIPCION : LEE EL PROGRAMA DE ENTRENAMIENTO (CABECERA,               
000800*             : EXCEPCIONES Y EVENTOS), CALCULA LAS FECHAS                
000900*             : EFECTIVAS DE ENTRENAMIENTO Y SUS MINUTOS, Y               
001000*             : GENERA EL REPORTE CSV, EL CALENDARIO ICS Y LA             
001100*             : COPIA DEL PROGRAMA CON SUS TOTALES CALCULADOS             
001200* ARCHIVOS    : CE1ENT=E, CE1SAL=S, CE1CSV=S, CE1ICS=S                    
001300* ACCION (ES) : C=CALCULAR                                                
001400* INSTALADO   : 14/03/1994                                                
001500* BPM/RATIONAL: 100044                                                    
001600* NOMBRE      : CALCULO Y REPORTES DEL PROGRAMA DE ENTRENAMIENTO          
001700*-----------------------------------------------------------------        
001800*                                                                         
001900* IDENTIFICACION DE CAMBIOS                                               
002000* -------------------------                                               
002100* FECHA       PROGRAMADOR        TICKET    DESCRIPCION            CE1P0001
002200* ----------  -----------------  --------  --------------------   CE1P0002
002300* 14/03/1994  E. RAMIREZ  (EDR)  CE-0001   VERSION INICIAL: CARGA CE1P0003
002400*                                          DE PROGRAMA Y CALCULO  CE1P0004
002500*                                          DE FECHAS SELECCIONADASCE1P0005
002600* 02/08/1994  E. RAMIREZ  (EDR)  CE-0007   SE AGREGA ESCRITURA    CE1P0006
002700*                                          DEL REPORTE CSV DETALLECE1P0007
002800* 19/01/1995  M. LOPEZ    (MLP)  CE-0019   SE AGREGA EXPORTACION  CE1P0008
002900*                                          DEL CALENDARIO ICS     CE1P0009
003000* 02/09/1996  M. LOPEZ    (MLP)  CE-0044   SE AGREGAN EVENTOS     CE1P0010
003100*                                          PERSONALIZADOS AL ICS  CE1P0011
003200* 11/01/1999  E. RAMIREZ  (EDR)  CE-0091   AJUSTE Y2K: TODAS LAS  CE1P0012
003300*                                          FECHAS DE TRABAJO PASANCE1P0013
003400*                                          A 4 DIGITOS DE ANIO    CE1P0014
003500* 23/05/2003  R. GOMEZ    (RAG)  CE-0133   SE AGREGA RESUMEN POR  CE1P0015
003600*                                          MES Y POR SEMANA AL CSVCE1P0016
003700* 30/11/2005  R. GOMEZ    (RAG)  CE-0151   CORRIGE CALCULO DE LA  CE1P0017
003800*                                          SEMANA DE PROGRAMA EN  CE1P0018
003900*                                          CRUCE DE ANIO          CE1P0019
004000* 18/02/2008  R. GOMEZ    (RAG)  CE-0162   CORRIGE EL FILTRO DE   CE1P0027
004100*                                          DIA DE SEMANA QUE NUNCACE1P0028
004200*                                          SE ACTIVABA (SIEMPRE   CE1P0029
004300*                                          SELECCIONABA TODOS LOS CE1P0030
004400*                                          DIAS)                  CE1P0031
004500* 10/09/2008  E. RAMIREZ  (EDR)  CE-0163   CORRIGE CALCULO DE     CE1P0037
004600*                                          SEMANAS DEL RANGO      CE1P0038
004700*                                          (SUMABA UN DIA DE MAS);CE1P0039
004800*                                          ELIMINA ACTUALIZACION  CE1P0040
004900*                                          MUERTA EN 332-ACUM-SEM CE1P0041
005000* 04/03/2009  R. GOMEZ    (RAG)  CE-0164   SEPARA EL LAYOUT DE    CE1P0044
005100*                                          CE1SAL DEL DE CE1ENT COCE1P0045
005200*                                          REPLACING (EVITA DOBLE CE1P0046
005300*                                          DECLARACION DE CE1-RECOCE1P0047
005400*                                          EN EL FILE SECTION); COCE1P0048
005500*                                          EL ANCHO DEL FILLER DE CE1P0049
005600*                                          WKS-TABLA-DIAS-ING QUE CE1P0050
005700*                                          DESALINEABA LOS NOMBRESCE1P0051
005800*                                          DIA DEL CSV A PARTIR DECE1P0052
005900*                                          MIERCOLES              CE1P0053
006000*-----------------------------------------------------------------        
006100 IDENTIFICATION DIVISION.                                                 
006200 PROGRAM-ID.                    CE1PROC.                                  
006300 AUTHOR.                        ERICK RAMIREZ.                            
006400 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.                 
006500 DATE-WRITTEN.                  14/03/1994.                               
006600 DATE-COMPILED.                                                           
006700 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.             
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SOURCE-COMPUTER.               IBM-370.                                  
007100 OBJECT-COMPUTER.               IBM-370.                                  
007200 SPECIAL-NAMES.                                                           
007300     C01                       IS TOP-OF-FORM                             
007400     CLASS ALFANUMERICO        IS 'A' THRU 'Z'                            
007500     UPSI-0 ON STATUS          IS UPSI-ICS-ACTIVO.                        
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800*-----------------------------------------------------------------        
007900*              A R C H I V O S   D E   E N T R A D A                      
008000*-----------------------------------------------------------------        
008100     SELECT CE1ENT   ASSIGN   TO CE1ENT                                   
008200            ORGANIZATION      IS LINE SEQUENTIAL                          
008300            FILE STATUS       IS FS-CE1ENT.                               
008400*-----------------------------------------------------------------        
008500*              A R C H I V O S   D E   S A L I D A                        
008600*-----------------------------------------------------------------        
008700     SELECT CE1SAL   ASSIGN   TO CE1SAL                                   
008800            ORGANIZATION      IS LINE SEQUENTIAL                          
008900            FILE STATUS       IS FS-CE1SAL.                               
009000     SELECT CE1CSV   ASSIGN   TO CE1CSV                                   
009100            ORGANIZATION      IS LINE SEQUENTIAL                          
009200            FILE STATUS       IS FS-CE1CSV.                               
009300     SELECT CE1ICS   ASSIGN   TO CE1ICS                                   
009400            ORGANIZATION      IS LINE SEQUENTIAL                          
009500            FILE STATUS       IS FS-CE1ICS.                               
009600 DATA DIVISION.                                                           
009700 FILE SECTION.                                                            
009800*-->1  PROGRAMA DE ENTRENAMIENTO (CABECERA, EXCEPCIONES, EVENTOS)         
009900 FD  CE1ENT.                                                              
010000     COPY CE1REG.                                                         
010100*-->2  COPIA DEL PROGRAMA CON TOTALES CALCULADOS                          
010200 FD  CE1SAL.                                                              
010300     COPY CE1REG REPLACING                                        CE1P0043
010400         CE1-RECORD BY CE1S-RECORD                                        
010500         CE1-TIPO-REG BY CE1S-TIPO-REG                                    
010600         CE1-ES-CABECERA BY CE1S-ES-CABECERA                              
010700         CE1-ES-EXCEPCION BY CE1S-ES-EXCEPCION                            
010800         CE1-ES-EVENTO BY CE1S-ES-EVENTO                                  
010900         CE1-ES-RESUMEN BY CE1S-ES-RESUMEN                                
011000         CE1-ES-RENG-MES BY CE1S-ES-RENG-MES                              
011100         CE1-ES-RENG-SEMANA BY CE1S-ES-RENG-SEMANA                        
011200         CE1-DATOS-REG BY CE1S-DATOS-REG                                  
011300         CE1-HDR-REC BY CE1S-HDR-REC                                      
011400         HDR-TIPO-REG BY HDS-TIPO-REG                                     
011500         HDR-FECHA-INICIO BY HDS-FECHA-INICIO                             
011600         HDR-FECHA-FIN BY HDS-FECHA-FIN                                   
011700         HDR-DIA-ENTR-SEM BY HDS-DIA-ENTR-SEM                             
011800         HDR-FRANJA-SEM BY HDS-FRANJA-SEM                                 
011900         HDR-IX BY HDS-IX                                                 
012000         HDR-FRANJA-PRESENTE BY HDS-FRANJA-PRESENTE                       
012100         HDR-FRANJA-INI-HH BY HDS-FRANJA-INI-HH                           
012200         HDR-FRANJA-INI-MM BY HDS-FRANJA-INI-MM                           
012300         HDR-FRANJA-FIN-HH BY HDS-FRANJA-FIN-HH                           
012400         HDR-FRANJA-FIN-MM BY HDS-FRANJA-FIN-MM                           
012500         CE1-EXC-REC BY CE1S-EXC-REC                                      
012600         EXC-TIPO-REG BY EXS-TIPO-REG                                     
012700         EXC-FECHA BY EXS-FECHA                                           
012800         EXC-CLASE BY EXS-CLASE                                           
012900         EXC-FORZADA-ON BY EXS-FORZADA-ON                                 
013000         EXC-FORZADA-OFF BY EXS-FORZADA-OFF                               
013100         CE1-EVT-REC BY CE1S-EVT-REC                                      
013200         EVT-TIPO-REG BY EVS-TIPO-REG                                     
013300         EVT-FECHA BY EVS-FECHA                                           
013400         EVT-TITULO BY EVS-TITULO                                         
013500         EVT-DESCRIPCION BY EVS-DESCRIPCION                               
013600         EVT-LUGAR BY EVS-LUGAR                                           
013700         EVT-INICIO-HH BY EVS-INICIO-HH                                   
013800         EVT-INICIO-MM BY EVS-INICIO-MM                                   
013900         EVT-FIN-HH BY EVS-FIN-HH                                         
014000         EVT-FIN-MM BY EVS-FIN-MM                                         
014100         EVT-RECORDATORIO BY EVS-RECORDATORIO                             
014200         EVT-CON-RECORDATORIO BY EVS-CON-RECORDATORIO                     
014300         CE1-SUM-REC BY CE1S-SUM-REC                                      
014400         SUM-TIPO-REG BY SUS-TIPO-REG                                     
014500         SUM-FECHA-INICIO BY SUS-FECHA-INICIO                             
014600         SUM-FECHA-FIN BY SUS-FECHA-FIN                                   
014700         SUM-DIAS-SELECCIONADOS BY SUS-DIAS-SELECCIONADOS                 
014800         SUM-MINUTOS-TOTALES BY SUS-MINUTOS-TOTALES                       
014900         SUM-SEMANAS-EN-RANGO BY SUS-SEMANAS-EN-RANGO                     
015000         SUM-SEMANAS-CON-ENTR BY SUS-SEMANAS-CON-ENTR                     
015100         CE1-MES-REC BY CE1S-MES-REC                                      
015200         MES-TIPO-REG BY MSS-TIPO-REG                                     
015300         MES-ANIO BY MSS-ANIO                                             
015400         MES-NUMERO BY MSS-NUMERO                                         
015500         MES-MINUTOS BY MSS-MINUTOS                                       
015600         CE1-SEM-REC BY CE1S-SEM-REC                                      
015700         SEM-TIPO-REG BY SMS-TIPO-REG                                     
015800         SEM-NUMERO BY SMS-NUMERO                                         
015900         SEM-MINUTOS BY SMS-MINUTOS.                                      
016000*-->3  REPORTE CSV DE DETALLE Y RESUMEN                                   
016100 FD  CE1CSV.                                                              
016200 01  CSV-LINEA                 PIC X(80).                                 
016300*-->4  CALENDARIO EN FORMATO ICALENDAR (ICS)                              
016400 FD  CE1ICS.                                                              
016500 01  ICS-LINEA                 PIC X(132).                                
016600 WORKING-STORAGE SECTION.                                                 
016700*-----------------------------------------------------------------        
016800*              C A M P O S    D E    T R A B A J O                        
016900*-----------------------------------------------------------------        
017000 01  WKS-CAMPOS-DE-TRABAJO.                                               
017100     02  WKS-PROGRAMA           PIC X(08) VALUE 'CE1PROC'.                
017200     02  WKS-FIN-CE1ENT         PIC 9(01) VALUE ZEROS.                    
017300         88  WKS-END-CE1ENT               VALUE 1.                        
017400     02  WKS-RANGO-INVALIDO     PIC 9(01) VALUE ZEROS.                    
017500         88  RANGO-ES-INVALIDO            VALUE 1.                        
017600     02  WKS-CANT-EXCEPCIONES   PIC 9(04) COMP VALUE ZEROS.               
017700     02  WKS-CANT-EVENTOS       PIC 9(04) COMP VALUE ZEROS.               
017800     02  WKS-I                  PIC 9(04) COMP VALUE ZEROS.               
017900     02  WKS-J                  PIC 9(04) COMP VALUE ZEROS.               
018000     02  WKS-K                  PIC 9(04) COMP VALUE ZEROS.               
018100     02  WKS-SUFIJO-UID         PIC 9(06) COMP VALUE ZEROS.               
018200*-----------------------------------------------------------------        
018300*     C A B E C E R A   D E L   P R O G R A M A                           
018400*-----------------------------------------------------------------        
018500 01  WKS-CABECERA.                                                        
018600     02  WKS-FECHA-INI          PIC 9(08) VALUE ZEROS.                    
018700     02  WKS-FECHA-FIN          PIC 9(08) VALUE ZEROS.                    
018800     02  WKS-DIA-ENTR-SEM       PIC X(01) OCCURS 7 TIMES                  
018900                                VALUE 'N'.                                
019000     02  WKS-FRANJA-SEM         OCCURS 7 TIMES.                           
019100         03  WKS-FR-PRESENTE    PIC X(01) VALUE 'N'.                      
019200         03  WKS-FR-INI-HH      PIC 9(02) VALUE ZEROS.                    
019300         03  WKS-FR-INI-MM      PIC 9(02) VALUE ZEROS.                    
019400         03  WKS-FR-FIN-HH      PIC 9(02) VALUE ZEROS.                    
019500         03  WKS-FR-FIN-MM      PIC 9(02) VALUE ZEROS.                    
019600*-----------------------------------------------------------------        
019700*     R A N G O   N O R M A L I Z A D O                                   
019800*-----------------------------------------------------------------        
019900 01  WKS-RESULTADOS.                                                      
020000     02  WKS-INI-NORM           PIC 9(08) VALUE ZEROS.                    
020100     02  WKS-FIN-NORM           PIC 9(08) VALUE ZEROS.                    
020200     02  WKS-INI-NORM-R REDEFINES WKS-INI-NORM.                           
020300         03  WKS-INI-ANIO       PIC 9(04).                                
020400         03  WKS-INI-MES        PIC 9(02).                                
020500         03  WKS-INI-DIA        PIC 9(02).                                
020600     02  WKS-FIN-NORM-R REDEFINES WKS-FIN-NORM.                           
020700         03  WKS-FIN-ANIO       PIC 9(04).                                
020800         03  WKS-FIN-MES        PIC 9(02).                                
020900         03  WKS-FIN-DIA        PIC 9(02).                                
021000     02  WKS-DIAS-SELECCIONADOS PIC 9(05) COMP VALUE ZEROS.               
021100     02  WKS-MINUTOS-TOTALES    PIC 9(07) COMP VALUE ZEROS.               
021200     02  WKS-SEMANAS-EN-RANGO   PIC 9(04) COMP VALUE ZEROS.               
021300     02  WKS-SEMANAS-CON-ENTR   PIC 9(04) COMP VALUE ZEROS.               
021400     02  WKS-DIAS-EN-RANGO      PIC 9(05) COMP VALUE ZEROS.               
021500*-----------------------------------------------------------------        
021600*     F E C H A   D E   I T E R A C I O N                                 
021700*-----------------------------------------------------------------        
021800 01  WKS-FECHA-ITERA            PIC 9(08) VALUE ZEROS.                    
021900 01  WKS-FECHA-ITERA-R REDEFINES WKS-FECHA-ITERA.                         
022000     02  WKS-IT-ANIO            PIC 9(04).                                
022100     02  WKS-IT-MES             PIC 9(02).                                
022200     02  WKS-IT-DIA             PIC 9(02).                                
022300 01  WKS-DIA-SEMANA-NUM         PIC 9(01) VALUE ZEROS.                    
022400*    1=LUNES, 2=MARTES ... 7=DOMINGO (DIA ISO, NO DEL SYSTEM)             
022500 01  WKS-OFFSET-DIAS            PIC 9(05) COMP VALUE ZEROS.               
022600 01  WKS-NUM-SEMANA-PROG        PIC 9(04) COMP VALUE ZEROS.               
022700 01  WKS-MINUTOS-FECHA          PIC 9(04) COMP VALUE ZEROS.               
022800 01  WKS-SELECCIONADA           PIC 9(01) VALUE ZEROS.                    
022900     88  FECHA-SELECCIONADA               VALUE 1.                        
023000 01  WKS-ANY-DIA-ACTIVO         PIC 9(01) VALUE ZEROS.                    
023100     88  HAY-DIA-ACTIVO                   VALUE 1.                        
023200*-----------------------------------------------------------------        
023300*     T A B L A S   D E   E X C E P C I O N E S / E V E N T O S           
023400*-----------------------------------------------------------------        
023500* LIMITE DE 2000 EXCEPCIONES Y 500 EVENTOS POR PROGRAMA (AMPLIAR          
023600* AQUI SI SE REQUIERE UN PROGRAMA DE MAYOR DURACION)                      
023700 01  WKS-TABLA-EXCEPCIONES.                                               
023800     02  WKS-EXC-ENTRADA        OCCURS 2000 TIMES                         
023900                                INDEXED BY WKS-IX-EXC.                    
024000         03  WKS-EXC-FECHA      PIC 9(08).                                
024100         03  WKS-EXC-CLASE      PIC X(03).                                
024200 01  WKS-TABLA-EVENTOS.                                                   
024300     02  WKS-EVT-ENTRADA        OCCURS 500 TIMES                          
024400                                INDEXED BY WKS-IX-EVT.                    
024500         03  WKS-EVT-FECHA      PIC 9(08).                                
024600         03  WKS-EVT-TITULO     PIC X(40).                                
024700         03  WKS-EVT-DESCRIP    PIC X(80).                                
024800         03  WKS-EVT-LUGAR      PIC X(40).                                
024900         03  WKS-EVT-INI-HH     PIC 9(02).                                
025000         03  WKS-EVT-INI-MM     PIC 9(02).                                
025100         03  WKS-EVT-FIN-HH     PIC 9(02).                                
025200         03  WKS-EVT-FIN-MM     PIC 9(02).                                
025300         03  WKS-EVT-RECORD     PIC X(01).                                
025400             88  WKS-EVT-CON-RECORD        VALUE 'Y'.                     
025500*-----------------------------------------------------------------        
025600*     A C U M U L A D O R E S   P O R   M E S / S E M A N A               
025700*-----------------------------------------------------------------        
025800* HASTA 360 MESES (30 ANIOS) Y 1600 SEMANAS (APROX. 30 ANIOS)             
025900 01  WKS-TABLA-MESES.                                                     
026000     02  WKS-CANT-MESES         PIC 9(04) COMP VALUE ZEROS.               
026100     02  WKS-MES-ENTRADA        OCCURS 360 TIMES                          
026200                                INDEXED BY WKS-IX-MES.                    
026300         03  WKS-MES-ANIO       PIC 9(04).                                
026400         03  WKS-MES-NUMERO     PIC 9(02).                                
026500         03  WKS-MES-MINUTOS    PIC 9(06) COMP.                           
026600 01  WKS-TABLA-SEMANAS.                                                   
026700     02  WKS-SEM-ENTRADA        OCCURS 1600 TIMES                         
026800                                INDEXED BY WKS-IX-SEM.                    
026900         03  WKS-SEM-MINUTOS    PIC 9(06) COMP VALUE ZEROS.               
027000         03  WKS-SEM-CON-ENTR   PIC 9(01)      VALUE ZEROS.               
027100             88  WKS-SEM-TUVO-ENTR         VALUE 1.                       
027200*-----------------------------------------------------------------        
027300*     T A B L A   D I A S   P O R   M E S                                 
027400*-----------------------------------------------------------------        
027500 01  WKS-TABLA-DIAS.                                                      
027600     02  FILLER                 PIC X(24) VALUE                           
027700                                '312831303130313130313031'.               
027800 01  WKS-DIAS-MES REDEFINES WKS-TABLA-DIAS.                               
027900     02  WKS-DIA-FIN-MES        PIC 99 OCCURS 12 TIMES.                   
028000*-----------------------------------------------------------------        
028100*     T A B L A S   D E   N O M B R E S   D E   D I A                     
028200*-----------------------------------------------------------------        
028300* NOMBRE EN INGLES P/ CSV, INDICE 1=LUNES..7=DOMINGO, 9 POS C/U           
028400 01  WKS-TABLA-DIAS-ING.                                                  
028500     02  FILLER                 PIC X(26) VALUE                           
028600                                'MONDAY   TUESDAY  WEDNESDA'.             
028700     02  FILLER                 PIC X(01) VALUE 'Y'.                      
028800     02  FILLER                 PIC X(18) VALUE                           
028900                                'THURSDAY FRIDAY   '.                     
029000     02  FILLER                 PIC X(18) VALUE                           
029100                                'SATURDAY SUNDAY   '.             CE1P0054
029200 01  WKS-DIAS-ING-R REDEFINES WKS-TABLA-DIAS-ING.                         
029300     02  WKS-DIA-ING            PIC X(09) OCCURS 7 TIMES.                 
029400* NOMBRE CORTO EN ESPANOL P/RESUMEN DEL EVENTO EN EL ICS                  
029500 01  WKS-TABLA-DIAS-ESP.                                                  
029600     02  FILLER                 PIC X(21) VALUE                           
029700                                'LUNMARMIEJUEVIESABDOM'.                  
029800 01  WKS-DIAS-ESP-R REDEFINES WKS-TABLA-DIAS-ESP.                         
029900     02  WKS-DIA-ESP            PIC X(03) OCCURS 7 TIMES.                 
030000*-----------------------------------------------------------------        
030100*     C O N S T A N T E S   D E L   I C S                                 
030200*-----------------------------------------------------------------        
030300 01  WKS-ICS-CONSTANTES.                                                  
030400     02  WKS-ICS-ZONA           PIC X(20) VALUE                           
030500                                'AMERICA/GUATEMALA'.                      
030600     02  WKS-ICS-FECHA-SELLO    PIC X(16) VALUE SPACES.                   
030700 01  UPSI-ICS-ACTIVO            PIC 9(01) VALUE ZEROS.                    
030800*-----------------------------------------------------------------        
030900*     A R E A   D E   L I N E A S   D E L   C S V                         
031000*-----------------------------------------------------------------        
031100 01  WKS-CSV-DETALLE.                                                     
031200     02  WKS-CSV-FECHA          PIC X(10).                                
031300     02  FILLER                 PIC X(01) VALUE ','.                      
031400     02  WKS-CSV-DOW            PIC X(09).                                
031500     02  FILLER                 PIC X(01) VALUE ','.                      
031600     02  WKS-CSV-MINUTOS        PIC 9(04).                                
031700 01  WKS-MASCARA-4              PIC Z,ZZ9.                                
031800 01  WKS-MASCARA-7              PIC ZZZ,ZZ9.                              
031900*   CONTADOR DE RENGLONES ESCRITOS AL CALENDARIO ICS (VER         CE1P0035
032000*   560-ICS-ESCRIBIR); SE MUESTRA EN 910-ESTADISTICAS             CE1P0036
032100 77  WKS-LINEAS-ICS         PIC 9(07) COMP VALUE ZEROS.                   
032200*-----------------------------------------------------------------        
032300*     V A R I A B L E S   D E   F I L E   S T A T U S                     
032400*-----------------------------------------------------------------        
032500 01  FS-CE1ENT                  PIC 9(02) VALUE ZEROS.                    
032600 01  FS-CE1SAL                  PIC 9(02) VALUE ZEROS.                    
032700 01  FS-CE1CSV                  PIC 9(02) VALUE ZEROS.                    
032800 01  FS-CE1ICS                  PIC 9(02) VALUE ZEROS.                    
032900 01  FS-CICLO                   PIC 9(02) COMP VALUE ZEROS.               
033000 01  ARCHIVO                    PIC X(08) VALUE SPACES.                   
033100*-----------------------------------------------------------------        
033200*     AREA DE TRABAJO PARA CALCULO DE DIA DE SEMANA (ZELLER)              
033300*-----------------------------------------------------------------        
033400 01  WKS-ZELLER-TEMP.                                                     
033500     02  WKS-Z-Q                PIC 9(02) COMP.                           
033600     02  WKS-Z-M                PIC 9(02) COMP.                           
033700     02  WKS-Z-ANIO             PIC 9(04) COMP.                           
033800     02  WKS-Z-K                PIC 9(02) COMP.                           
033900     02  WKS-Z-J                PIC 9(02) COMP.                           
034000     02  WKS-Z-H                PIC 9(02) COMP.                           
034100     02  WKS-Z-T1               PIC 9(04) COMP.                           
034200     02  WKS-Z-T2               PIC 9(04) COMP.                           
034300     02  WKS-Z-T3               PIC 9(04) COMP.                           
034400*-----------------------------------------------------------------        
034500*     AREA DE TRABAJO PARA AVANCE DE FECHA Y BISIESTO                     
034600*-----------------------------------------------------------------        
034700 01  WKS-AVANCE-FECHA.                                                    
034800     02  WKS-REM-4              PIC 9(04) COMP.                           
034900     02  WKS-REM-100            PIC 9(04) COMP.                           
035000     02  WKS-REM-400            PIC 9(04) COMP.                           
035100     02  WKS-DIV-AUX            PIC 9(04) COMP.                           
035200     02  WKS-DIAS-EN-MES        PIC 9(02) COMP.                           
035300     02  WKS-ES-BISIESTO        PIC 9(01) VALUE ZEROS.                    
035400         88  ANIO-ES-BISIESTO             VALUE 1.                        
035500 01  WKS-CSV-RESUMEN.                                                     
035600     02  WKS-CSV-ETQ            PIC X(26).                                
035700     02  FILLER                 PIC X(01) VALUE ','.                      
035800     02  WKS-CSV-VALOR          PIC Z(06)9.                               
035900*-----------------------------------------------------------------        
036000*     AREA DE TRABAJO PARA BUSQUEDA DE EXCEPCION Y DE MES                 
036100*-----------------------------------------------------------------        
036200 01  WKS-EXC-ENCONTRADA         PIC 9(01) VALUE ZEROS.                    
036300     88  EXC-ENCONTRADA                   VALUE 1.                        
036400 01  WKS-EXC-CLASE-ENC          PIC X(03) VALUE SPACES.                   
036500 01  WKS-MES-ENCONTRADO         PIC 9(01) VALUE ZEROS.                    
036600 01  WKS-SEM-NUM-DISP          PIC 9(04) COMP.                            
036700*-----------------------------------------------------------------        
036800*     AREA DE TRABAJO PARA FECHA AUXILIAR DEL EXPORTADOR ICS              
036900*-----------------------------------------------------------------        
037000 01  WKS-TMP-FECHA              PIC 9(08) VALUE ZEROS.                    
037100 01  WKS-TMP-FECHA-R REDEFINES WKS-TMP-FECHA.                             
037200     02  WKS-TMP-ANIO           PIC 9(04).                                
037300     02  WKS-TMP-MES            PIC 9(02).                                
037400     02  WKS-TMP-DIA            PIC 9(02).                                
037500 01  WKS-TMP-DIAS-EN-MES        PIC 9(02) COMP.                           
037600 01  WKS-ICS-HORA-SELLO         PIC 9(08) VALUE ZEROS.                    
037700 01  WKS-ICS-SELLO-COMPL.                                                 
037800     02  WKS-SELLO-FECHA        PIC X(08).                                
037900     02  FILLER                 PIC X(01) VALUE 'T'.                      
038000     02  WKS-SELLO-HORA         PIC X(06).                                
038100     02  FILLER                 PIC X(01) VALUE 'Z'.                      
038200 01  WKS-ICS-TEXTO-ORIG         PIC X(80) VALUE SPACES.                   
038300 01  WKS-ICS-TEXTO-ESC          PIC X(160) VALUE SPACES.                  
038400 01  WKS-ICS-LONG-ORIG          PIC 9(03) COMP VALUE ZEROS.               
038500 01  WKS-ICS-LONG-ESC           PIC 9(03) COMP VALUE ZEROS.               
038600 01  WKS-ICS-IND                PIC 9(03) COMP VALUE ZEROS.               
038700 01  WKS-ICS-CARACTER           PIC X(01) VALUE SPACES.                   
038800 01  WKS-EVT-GRP-FECHA          PIC 9(08) VALUE ZEROS.                    
038900 PROCEDURE DIVISION.                                                      
039000*-----------------------------------------------------------------        
039100*     R U T I N A   P R I N C I P A L                                     
039200*-----------------------------------------------------------------        
039300 000-MAIN SECTION.                                                        
039400     PERFORM 100-INICIALIZAR                                              
039500     PERFORM 200-CARGAR-PROGRAMA                                          
039600         THRU 200-CARGAR-PROGRAMA-E                                       
039700     IF RANGO-ES-INVALIDO                                                 
039800         DISPLAY 'CE1PROC - RANGO NO DEFINIDO, RECHAZADO'                 
039900         PERFORM 900-TERMINAR THRU 900-TERMINAR-E                         
040000     END-IF                                                               
040100     PERFORM 300-CALCULAR THRU 300-CALCULAR-E                             
040200     PERFORM 400-ESCRIBIR-CSV THRU 400-ESCRIBIR-CSV-E                     
040300     PERFORM 500-ESCRIBIR-ICS THRU 500-ESCRIBIR-ICS-E                     
040400     PERFORM 600-GRABAR-PROGRAMA                                          
040500         THRU 600-GRABAR-PROGRAMA-E                                       
040600     PERFORM 900-TERMINAR THRU 900-TERMINAR-E                             
040700     .                                                                    
040800 000-MAIN-E.                                                              
040900     EXIT.                                                                
041000*-----------------------------------------------------------------        
041100*     INICIALIZACION DE AREAS DE TRABAJO                                  
041200*-----------------------------------------------------------------        
041300 100-INICIALIZAR SECTION.                                                 
041400     INITIALIZE WKS-CABECERA                                              
041500     INITIALIZE WKS-RESULTADOS                                            
041600     INITIALIZE WKS-TABLA-EXCEPCIONES                                     
041700     INITIALIZE WKS-TABLA-EVENTOS                                         
041800     INITIALIZE WKS-TABLA-MESES                                           
041900     INITIALIZE WKS-TABLA-SEMANAS                                         
042000     MOVE ZEROS TO WKS-CANT-EXCEPCIONES                                   
042100     MOVE ZEROS TO WKS-CANT-EVENTOS                                       
042200     MOVE ZEROS TO WKS-CANT-MESES                                         
042300     ACCEPT WKS-ICS-FECHA-SELLO FROM DATE YYYYMMDD                        
042400     .                                                                    
042500 100-INICIALIZAR-E.                                                       
042600     EXIT.                                                                
042700*-----------------------------------------------------------------        
042800*     CARGA DEL PROGRAMA DE ENTRENAMIENTO                                 
042900*-----------------------------------------------------------------        
043000* LEE EL ARCHIVO CE1ENT COMPLETO, DISCRIMINANDO CADA REGISTRO             
043100* POR CE1-TIPO-REG.  LOS REGISTROS DE CABECERA CON CLAVE DE               
043200* DIA O DE FRANJA INVALIDA SE DESCARTAN SIN DETENER LA CARGA      CE1P0020
043300 200-CARGAR-PROGRAMA SECTION.                                             
043400     OPEN INPUT CE1ENT                                                    
043500     IF FS-CE1ENT NOT = '00'                                              
043600         DISPLAY 'CE1PROC - ERROR AL ABRIR CE1ENT - FS='                  
043700         DISPLAY FS-CE1ENT                                                
043800         PERFORM 900-TERMINAR THRU 900-TERMINAR-E                         
043900     END-IF                                                               
044000     MOVE ZEROS TO WKS-FIN-CE1ENT                                         
044100     PERFORM 200-LEER-UN-REGISTRO                                         
044200         THRU 200-LEER-UN-REGISTRO-E                                      
044300     PERFORM 200-PROCESAR-REGISTRO                                        
044400         THRU 200-PROCESAR-REGISTRO-E                                     
044500         UNTIL WKS-END-CE1ENT                                             
044600     CLOSE CE1ENT                                                         
044700     PERFORM 210-NORMALIZAR-RANGO                                         
044800         THRU 210-NORMALIZAR-RANGO-E                                      
044900     .                                                                    
045000 200-CARGAR-PROGRAMA-E.                                                   
045100     EXIT.                                                                
045200 200-LEER-UN-REGISTRO.                                                    
045300     READ CE1ENT                                                          
045400         AT END MOVE 1 TO WKS-FIN-CE1ENT                                  
045500     END-READ                                                             
045600     .                                                                    
045700 200-LEER-UN-REGISTRO-E.                                                  
045800     EXIT.                                                                
045900 200-PROCESAR-REGISTRO.                                                   
046000     IF NOT WKS-END-CE1ENT                                                
046100         EVALUATE TRUE                                                    
046200             WHEN CE1-ES-CABECERA                                         
046300                 PERFORM 201-CARGAR-CABECERA                              
046400                     THRU 201-CARGAR-CABECERA-E                           
046500             WHEN CE1-ES-EXCEPCION                                        
046600                 PERFORM 202-CARGAR-EXCEPCION                             
046700                     THRU 202-CARGAR-EXCEPCION-E                          
046800             WHEN CE1-ES-EVENTO                                           
046900                 PERFORM 203-CARGAR-EVENTO                                
047000                     THRU 203-CARGAR-EVENTO-E                             
047100             WHEN OTHER                                                   
047200                 CONTINUE                                                 
047300         END-EVALUATE                                                     
047400         PERFORM 200-LEER-UN-REGISTRO                                     
047500             THRU 200-LEER-UN-REGISTRO-E                                  
047600     END-IF                                                               
047700     .                                                                    
047800 200-PROCESAR-REGISTRO-E.                                                 
047900     EXIT.                                                                
048000 201-CARGAR-CABECERA.                                                     
048100     MOVE HDR-FECHA-INICIO TO WKS-FECHA-INI                               
048200     MOVE HDR-FECHA-FIN    TO WKS-FECHA-FIN                               
048300     MOVE ZEROS TO WKS-ANY-DIA-ACTIVO                             CE1P0032
048400     PERFORM 220-VALIDAR-DIA-SEMANA                                       
048500         THRU 220-VALIDAR-DIA-SEMANA-E                                    
048600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 7                        
048700     .                                                                    
048800 201-CARGAR-CABECERA-E.                                                   
048900     EXIT.                                                                
049000 202-CARGAR-EXCEPCION.                                                    
049100     ADD 1 TO WKS-CANT-EXCEPCIONES                                        
049200     SET WKS-IX-EXC TO WKS-CANT-EXCEPCIONES                               
049300     MOVE EXC-FECHA TO WKS-EXC-FECHA (WKS-IX-EXC)                         
049400     MOVE EXC-CLASE TO WKS-EXC-CLASE (WKS-IX-EXC)                         
049500     .                                                                    
049600 202-CARGAR-EXCEPCION-E.                                                  
049700     EXIT.                                                                
049800 203-CARGAR-EVENTO.                                                       
049900     ADD 1 TO WKS-CANT-EVENTOS                                            
050000     SET WKS-IX-EVT TO WKS-CANT-EVENTOS                                   
050100     MOVE EVT-FECHA       TO WKS-EVT-FECHA  (WKS-IX-EVT)                  
050200     MOVE EVT-TITULO      TO WKS-EVT-TITULO (WKS-IX-EVT)                  
050300     MOVE EVT-DESCRIPCION TO WKS-EVT-DESCRIP (WKS-IX-EVT)                 
050400     MOVE EVT-LUGAR       TO WKS-EVT-LUGAR  (WKS-IX-EVT)                  
050500     MOVE EVT-INICIO-HH   TO WKS-EVT-INI-HH (WKS-IX-EVT)                  
050600     MOVE EVT-INICIO-MM   TO WKS-EVT-INI-MM (WKS-IX-EVT)                  
050700     MOVE EVT-FIN-HH      TO WKS-EVT-FIN-HH (WKS-IX-EVT)                  
050800     MOVE EVT-FIN-MM      TO WKS-EVT-FIN-MM (WKS-IX-EVT)                  
050900     MOVE EVT-RECORDATORIO TO WKS-EVT-RECORD (WKS-IX-EVT)                 
051000     .                                                                    
051100 203-CARGAR-EVENTO-E.                                                     
051200     EXIT.                                                                
051300*-----------------------------------------------------------------        
051400*     NORMALIZACION DEL RANGO DEL PROGRAMA                                
051500*-----------------------------------------------------------------        
051600 210-NORMALIZAR-RANGO SECTION.                                            
051700     IF WKS-FECHA-INI = ZEROS OR WKS-FECHA-FIN = ZEROS                    
051800         MOVE 1 TO WKS-RANGO-INVALIDO                                     
051900     ELSE                                                                 
052000         IF WKS-FECHA-INI <= WKS-FECHA-FIN                                
052100             MOVE WKS-FECHA-INI TO WKS-INI-NORM                           
052200             MOVE WKS-FECHA-FIN TO WKS-FIN-NORM                           
052300         ELSE                                                             
052400             MOVE WKS-FECHA-FIN TO WKS-INI-NORM                           
052500             MOVE WKS-FECHA-INI TO WKS-FIN-NORM                           
052600         END-IF                                                           
052700     END-IF                                                               
052800     .                                                                    
052900 210-NORMALIZAR-RANGO-E.                                                  
053000     EXIT.                                                                
053100*-----------------------------------------------------------------        
053200*     VALIDA CLAVE DE DIA DE SEMANA Y DE FRANJA HORARIA                   
053300*-----------------------------------------------------------------        
053400* DESCARTA EN SILENCIO LOS DIAS/FRANJAS CON INDICADOR                     
053500* DISTINTO DE 'Y' O 'N' (CLAVE INVALIDA)                          CE1P0021
053600 220-VALIDAR-DIA-SEMANA SECTION.                                          
053700     IF HDR-DIA-ENTR-SEM (WKS-I) = 'Y' OR                                 
053800        HDR-DIA-ENTR-SEM (WKS-I) = 'N'                                    
053900         MOVE HDR-DIA-ENTR-SEM (WKS-I)                                    
054000             TO WKS-DIA-ENTR-SEM (WKS-I)                                  
054100     END-IF                                                               
054200     IF WKS-DIA-ENTR-SEM (WKS-I) = 'Y'                            CE1P0033
054300         MOVE 1 TO WKS-ANY-DIA-ACTIVO                             CE1P0034
054400     END-IF                                                               
054500     IF HDR-FRANJA-PRESENTE (WKS-I) = 'Y' OR                              
054600        HDR-FRANJA-PRESENTE (WKS-I) = 'N'                                 
054700         MOVE HDR-FRANJA-PRESENTE (WKS-I) TO WKS-FR-PRESENTE (WKS-I)      
054800         MOVE HDR-FRANJA-INI-HH   (WKS-I) TO WKS-FR-INI-HH   (WKS-I)      
054900         MOVE HDR-FRANJA-INI-MM   (WKS-I) TO WKS-FR-INI-MM   (WKS-I)      
055000         MOVE HDR-FRANJA-FIN-HH   (WKS-I) TO WKS-FR-FIN-HH   (WKS-I)      
055100         MOVE HDR-FRANJA-FIN-MM   (WKS-I) TO WKS-FR-FIN-MM   (WKS-I)      
055200     END-IF                                                               
055300     .                                                                    
055400 220-VALIDAR-DIA-SEMANA-E.                                                
055500     EXIT.                                                                
055600*-----------------------------------------------------------------        
055700*     CALCULO DEL PROGRAMA - RECORRIDO DIA POR DIA                        
055800*-----------------------------------------------------------------        
055900* RECORRE WKS-INI-NORM A WKS-FIN-NORM, UN DIA POR VUELTA,                 
056000* USANDO LA TABLA DE DIAS POR MES.  NO SE USAN FUNCIONES                  
056100* INTRINSECAS DE FECHA EN ESTE DEPARTAMENTO                       CE1P0022
056200 300-CALCULAR SECTION.                                                    
056300     MOVE WKS-INI-NORM TO WKS-FECHA-ITERA                                 
056400     MOVE ZEROS TO WKS-OFFSET-DIAS                                        
056500     MOVE ZEROS TO WKS-DIAS-SELECCIONADOS                                 
056600     MOVE ZEROS TO WKS-MINUTOS-TOTALES                                    
056700     PERFORM 301-DIA-SEMANA-INICIAL                                       
056800         THRU 301-DIA-SEMANA-INICIAL-E                                    
056900     PERFORM 302-UN-DIA THRU 302-UN-DIA-E                                 
057000         UNTIL WKS-FECHA-ITERA > WKS-FIN-NORM                             
057100     PERFORM 340-WEEKS-EN-RANGO THRU 340-WEEKS-EN-RANGO-E                 
057200     .                                                                    
057300 300-CALCULAR-E.                                                          
057400     EXIT.                                                                
057500* FORMULA DE ZELLER (LUN=1 ... DOM=7), SOLO ARITMETICA DE                 
057600* ENTEROS -- PROHIBIDO EL USO DE FUNCIONES DE FECHA               CE1P0023
057700 301-DIA-SEMANA-INICIAL.                                                  
057800     IF WKS-IT-MES < 3                                                    
057900         COMPUTE WKS-Z-M = WKS-IT-MES + 12                                
058000         COMPUTE WKS-Z-ANIO = WKS-IT-ANIO - 1                             
058100     ELSE                                                                 
058200         MOVE WKS-IT-MES  TO WKS-Z-M                                      
058300         MOVE WKS-IT-ANIO TO WKS-Z-ANIO                                   
058400     END-IF                                                               
058500     MOVE WKS-IT-DIA TO WKS-Z-Q                                           
058600     DIVIDE WKS-Z-ANIO BY 100                                             
058700         GIVING WKS-Z-J REMAINDER WKS-Z-K                                 
058800     COMPUTE WKS-Z-T1 = (13 * (WKS-Z-M + 1)) / 5                          
058900     COMPUTE WKS-Z-T2 = WKS-Z-Q + WKS-Z-T1 + WKS-Z-K +                    
059000         (WKS-Z-K / 4) + (WKS-Z-J / 4) + (5 * WKS-Z-J)                    
059100     DIVIDE WKS-Z-T2 BY 7                                                 
059200         GIVING WKS-Z-T1 REMAINDER WKS-Z-H                                
059300     COMPUTE WKS-Z-T1 = WKS-Z-H + 5                                       
059400     DIVIDE WKS-Z-T1 BY 7                                                 
059500         GIVING WKS-Z-T3 REMAINDER WKS-Z-T2                               
059600     ADD 1 TO WKS-Z-T2 GIVING WKS-DIA-SEMANA-NUM                          
059700     .                                                                    
059800 301-DIA-SEMANA-INICIAL-E.                                                
059900     EXIT.                                                                
060000*-----------------------------------------------------------------        
060100*     PROCESO DE UNA FECHA DEL RANGO                                      
060200*-----------------------------------------------------------------        
060300 302-UN-DIA.                                                              
060400     PERFORM 310-SELECCIONAR-FECHA                                        
060500         THRU 310-SELECCIONAR-FECHA-E                                     
060600     IF FECHA-SELECCIONADA                                                
060700         ADD 1 TO WKS-DIAS-SELECCIONADOS                                  
060800         PERFORM 320-CALC-MINUTOS-SLOT                                    
060900             THRU 320-CALC-MINUTOS-SLOT-E                                 
061000         ADD WKS-MINUTOS-FECHA TO WKS-MINUTOS-TOTALES                     
061100         PERFORM 330-ACUM-SEMANA THRU 330-ACUM-SEMANA-E                   
061200     END-IF                                                               
061300     PERFORM 303-AVANZAR-FECHA THRU 303-AVANZAR-FECHA-E                   
061400     .                                                                    
061500 302-UN-DIA-E.                                                            
061600     EXIT.                                                                
061700*-----------------------------------------------------------------        
061800*     AVANCE DE LA FECHA DE ITERACION UN DIA CALENDARIO                   
061900*-----------------------------------------------------------------        
062000 303-AVANZAR-FECHA.                                                       
062100     ADD 1 TO WKS-OFFSET-DIAS                                             
062200     IF WKS-DIA-SEMANA-NUM = 7                                            
062300         MOVE 1 TO WKS-DIA-SEMANA-NUM                                     
062400     ELSE                                                                 
062500         ADD 1 TO WKS-DIA-SEMANA-NUM                                      
062600     END-IF                                                               
062700     PERFORM 304-DIAS-DEL-MES THRU 304-DIAS-DEL-MES-E                     
062800     IF WKS-IT-DIA >= WKS-DIAS-EN-MES                                     
062900         MOVE 1 TO WKS-IT-DIA                                             
063000         IF WKS-IT-MES = 12                                               
063100             MOVE 1 TO WKS-IT-MES                                         
063200             ADD 1 TO WKS-IT-ANIO                                         
063300         ELSE                                                             
063400             ADD 1 TO WKS-IT-MES                                          
063500         END-IF                                                           
063600     ELSE                                                                 
063700         ADD 1 TO WKS-IT-DIA                                              
063800     END-IF                                                               
063900     .                                                                    
064000 303-AVANZAR-FECHA-E.                                                     
064100     EXIT.                                                                
064200* BISIESTO: DIVISIBLE ENTRE 4 Y (NO ENTRE 100 O SI ENTRE 400)             
064300 304-DIAS-DEL-MES.                                                        
064400     MOVE WKS-DIA-FIN-MES (WKS-IT-MES) TO WKS-DIAS-EN-MES                 
064500     IF WKS-IT-MES = 2                                                    
064600         DIVIDE WKS-IT-ANIO BY 4                                          
064700             GIVING WKS-DIV-AUX REMAINDER WKS-REM-4                       
064800         DIVIDE WKS-IT-ANIO BY 100                                        
064900             GIVING WKS-DIV-AUX REMAINDER WKS-REM-100                     
065000         DIVIDE WKS-IT-ANIO BY 400                                        
065100             GIVING WKS-DIV-AUX REMAINDER WKS-REM-400                     
065200         MOVE ZEROS TO WKS-ES-BISIESTO                                    
065300         IF (WKS-REM-4 = 0 AND WKS-REM-100 NOT = 0)                       
065400             OR WKS-REM-400 = 0                                           
065500             MOVE 1 TO WKS-ES-BISIESTO                                    
065600         END-IF                                                           
065700         IF ANIO-ES-BISIESTO                                              
065800             MOVE 29 TO WKS-DIAS-EN-MES                                   
065900         END-IF                                                           
066000     END-IF                                                               
066100     .                                                                    
066200 304-DIAS-DEL-MES-E.                                                      
066300     EXIT.                                                                
066400*-----------------------------------------------------------------        
066500*     REGLA DE SELECCION DE FECHA (MOTOR DE SELECCION)                    
066600*-----------------------------------------------------------------        
066700* ORDEN DE PRECEDENCIA: FORZADA-ON, FORZADA-OFF, FUERA DE                 
066800* RANGO, FILTRO VACIO (SELECCIONA TODO), FILTRO DE DIA            CE1P0024
066900 310-SELECCIONAR-FECHA SECTION.                                           
067000     MOVE ZEROS TO WKS-SELECCIONADA                                       
067100     MOVE ZEROS TO WKS-EXC-ENCONTRADA                                     
067200     PERFORM 311-BUSCAR-EXCEPCION THRU 311-BUSCAR-EXCEPCION-E             
067300     EVALUATE TRUE                                                        
067400         WHEN EXC-ENCONTRADA AND WKS-EXC-CLASE-ENC = 'ON '                
067500             MOVE 1 TO WKS-SELECCIONADA                                   
067600         WHEN EXC-ENCONTRADA AND WKS-EXC-CLASE-ENC = 'OFF'                
067700             MOVE ZEROS TO WKS-SELECCIONADA                               
067800         WHEN WKS-FECHA-ITERA < WKS-INI-NORM OR                           
067900              WKS-FECHA-ITERA > WKS-FIN-NORM                              
068000             MOVE ZEROS TO WKS-SELECCIONADA                               
068100         WHEN NOT HAY-DIA-ACTIVO                                          
068200             MOVE 1 TO WKS-SELECCIONADA                                   
068300         WHEN WKS-DIA-ENTR-SEM (WKS-DIA-SEMANA-NUM) = 'Y'                 
068400             MOVE 1 TO WKS-SELECCIONADA                                   
068500         WHEN OTHER                                                       
068600             MOVE ZEROS TO WKS-SELECCIONADA                               
068700     END-EVALUATE                                                         
068800     .                                                                    
068900 310-SELECCIONAR-FECHA-E.                                                 
069000     EXIT.                                                                
069100 311-BUSCAR-EXCEPCION.                                                    
069200     MOVE ZEROS TO WKS-EXC-ENCONTRADA                                     
069300     IF WKS-CANT-EXCEPCIONES > ZEROS                                      
069400         PERFORM 312-COMPARAR-EXCEPCION                                   
069500             THRU 312-COMPARAR-EXCEPCION-E                                
069600             VARYING WKS-IX-EXC FROM 1 BY 1                               
069700             UNTIL WKS-IX-EXC > WKS-CANT-EXCEPCIONES                      
069800     END-IF                                                               
069900     .                                                                    
070000 311-BUSCAR-EXCEPCION-E.                                                  
070100     EXIT.                                                                
070200 312-COMPARAR-EXCEPCION.                                                  
070300     IF WKS-EXC-FECHA (WKS-IX-EXC) = WKS-FECHA-ITERA                      
070400         MOVE 1 TO WKS-EXC-ENCONTRADA                                     
070500         MOVE WKS-EXC-CLASE (WKS-IX-EXC)                                  
070600             TO WKS-EXC-CLASE-ENC                                         
070700     END-IF                                                               
070800     .                                                                    
070900 312-COMPARAR-EXCEPCION-E.                                                
071000     EXIT.                                                                
071100*-----------------------------------------------------------------        
071200*     REGLA DE DURACION DE LA FRANJA HORARIA                              
071300*-----------------------------------------------------------------        
071400* MINUTOS = FIN - INICIO; SI FIN ES ANTERIOR AL INICIO SE                 
071500* SUMAN 24 HORAS AL FIN (CRUCE DE MEDIANOCHE).  NUNCA NEGATIVO    CE1P0025
071600 320-CALC-MINUTOS-SLOT SECTION.                                           
071700     MOVE ZEROS TO WKS-MINUTOS-FECHA                                      
071800     IF WKS-FR-PRESENTE (WKS-DIA-SEMANA-NUM) = 'Y'                        
071900         COMPUTE WKS-Z-T1 =                                               
072000             (WKS-FR-INI-HH (WKS-DIA-SEMANA-NUM) * 60) +                  
072100              WKS-FR-INI-MM (WKS-DIA-SEMANA-NUM)                          
072200         COMPUTE WKS-Z-T2 =                                               
072300             (WKS-FR-FIN-HH (WKS-DIA-SEMANA-NUM) * 60) +                  
072400              WKS-FR-FIN-MM (WKS-DIA-SEMANA-NUM)                          
072500         IF WKS-Z-T2 < WKS-Z-T1                                           
072600             COMPUTE WKS-Z-T2 = WKS-Z-T2 + 1440                           
072700         END-IF                                                           
072800         IF WKS-Z-T2 > WKS-Z-T1                                           
072900             COMPUTE WKS-MINUTOS-FECHA = WKS-Z-T2 - WKS-Z-T1              
073000         END-IF                                                           
073100     END-IF                                                               
073200     .                                                                    
073300 320-CALC-MINUTOS-SLOT-E.                                                 
073400     EXIT.                                                                
073500*-----------------------------------------------------------------        
073600*     ACUMULACION POR MES CALENDARIO Y POR SEMANA DE PROGRAMA             
073700*-----------------------------------------------------------------        
073800* SEMANA DE PROGRAMA = ENTERO(DIAS DESDE EL INICIO / 7) + 1       CE1P0026
073900 330-ACUM-SEMANA SECTION.                                                 
074000     PERFORM 331-ACUM-MES THRU 331-ACUM-MES-E                             
074100     DIVIDE WKS-OFFSET-DIAS BY 7                                          
074200         GIVING WKS-NUM-SEMANA-PROG                                       
074300     ADD 1 TO WKS-NUM-SEMANA-PROG                                         
074400     PERFORM 332-ACUM-SEM-TABLA THRU 332-ACUM-SEM-TABLA-E                 
074500     .                                                                    
074600 330-ACUM-SEMANA-E.                                                       
074700     EXIT.                                                                
074800 331-ACUM-MES.                                                            
074900     MOVE ZEROS TO WKS-MES-ENCONTRADO                                     
075000     IF WKS-CANT-MESES > ZEROS                                            
075100         PERFORM 333-COMPARAR-MES                                         
075200             THRU 333-COMPARAR-MES-E                                      
075300             VARYING WKS-IX-MES FROM 1 BY 1                               
075400             UNTIL WKS-IX-MES > WKS-CANT-MESES                            
075500     END-IF                                                               
075600     IF WKS-MES-ENCONTRADO = ZEROS                                        
075700         ADD 1 TO WKS-CANT-MESES                                          
075800         SET WKS-IX-MES TO WKS-CANT-MESES                                 
075900         MOVE WKS-IT-ANIO TO WKS-MES-ANIO (WKS-IX-MES)                    
076000         MOVE WKS-IT-MES  TO WKS-MES-NUMERO (WKS-IX-MES)                  
076100         MOVE WKS-MINUTOS-FECHA                                           
076200             TO WKS-MES-MINUTOS (WKS-IX-MES)                              
076300     END-IF                                                               
076400     .                                                                    
076500 331-ACUM-MES-E.                                                          
076600     EXIT.                                                                
076700 333-COMPARAR-MES.                                                        
076800     IF WKS-MES-ANIO (WKS-IX-MES) = WKS-IT-ANIO AND                       
076900        WKS-MES-NUMERO (WKS-IX-MES) = WKS-IT-MES                          
077000         ADD WKS-MINUTOS-FECHA                                            
077100             TO WKS-MES-MINUTOS (WKS-IX-MES)                              
077200         MOVE 1 TO WKS-MES-ENCONTRADO                                     
077300     END-IF                                                               
077400     .                                                                    
077500 333-COMPARAR-MES-E.                                                      
077600     EXIT.                                                                
077700 332-ACUM-SEM-TABLA.                                                      
077800     SET WKS-IX-SEM TO WKS-NUM-SEMANA-PROG                                
077900     ADD WKS-MINUTOS-FECHA TO WKS-SEM-MINUTOS (WKS-IX-SEM)                
078000     IF NOT WKS-SEM-TUVO-ENTR (WKS-IX-SEM)                                
078100         MOVE 1 TO WKS-SEM-CON-ENTR (WKS-IX-SEM)                          
078200         ADD 1 TO WKS-SEMANAS-CON-ENTR                                    
078300     END-IF                                                               
078400     .                                                                    
078500 332-ACUM-SEM-TABLA-E.                                                    
078600     EXIT.                                                                
078700*-----------------------------------------------------------------        
078800*     SEMANAS DEL RANGO (CEIL(DIAS DEL RANGO / 7))                        
078900*-----------------------------------------------------------------        
079000 340-WEEKS-EN-RANGO SECTION.                                              
079100     COMPUTE WKS-DIAS-EN-RANGO = WKS-OFFSET-DIAS                  CE1P0042
079200     DIVIDE WKS-DIAS-EN-RANGO + 6 BY 7                                    
079300         GIVING WKS-SEMANAS-EN-RANGO                                      
079400     .                                                                    
079500 340-WEEKS-EN-RANGO-E.                                                    
079600     EXIT.                                                                
079700*-----------------------------------------------------------------        
079800*     ESCRITURA DEL REPORTE CSV (DETALLE + RESUMEN)                       
079900*-----------------------------------------------------------------        
080000 400-ESCRIBIR-CSV SECTION.                                                
080100     OPEN OUTPUT CE1CSV                                                   
080200     IF FS-CE1CSV NOT = '00'                                              
080300         DISPLAY 'CE1PROC - ERROR AL ABRIR CE1CSV - FS='                  
080400         DISPLAY FS-CE1CSV                                                
080500         PERFORM 900-TERMINAR THRU 900-TERMINAR-E                         
080600     END-IF                                                               
080700     MOVE 'fecha,dow,minutos' TO CSV-LINEA                                
080800     WRITE CSV-LINEA                                                      
080900     MOVE WKS-INI-NORM TO WKS-FECHA-ITERA                                 
081000     PERFORM 301-DIA-SEMANA-INICIAL                                       
081100         THRU 301-DIA-SEMANA-INICIAL-E                                    
081200     PERFORM 410-CSV-UNA-FECHA THRU 410-CSV-UNA-FECHA-E                   
081300         UNTIL WKS-FECHA-ITERA > WKS-FIN-NORM                             
081400     PERFORM 420-CSV-ENCABEZADO-RESUMEN                                   
081500         THRU 420-CSV-ENCABEZADO-RESUMEN-E                                
081600     PERFORM 430-CSV-RESUMEN THRU 430-CSV-RESUMEN-E                       
081700     PERFORM 440-CSV-MESES THRU 440-CSV-MESES-E                           
081800     PERFORM 450-CSV-SEMANAS THRU 450-CSV-SEMANAS-E                       
081900     CLOSE CE1CSV                                                         
082000     .                                                                    
082100 400-ESCRIBIR-CSV-E.                                                      
082200     EXIT.                                                                
082300 410-CSV-UNA-FECHA.                                                       
082400     PERFORM 310-SELECCIONAR-FECHA                                        
082500         THRU 310-SELECCIONAR-FECHA-E                                     
082600     IF FECHA-SELECCIONADA                                                
082700         PERFORM 320-CALC-MINUTOS-SLOT                                    
082800             THRU 320-CALC-MINUTOS-SLOT-E                                 
082900         PERFORM 411-CSV-DETALLE THRU 411-CSV-DETALLE-E                   
083000     END-IF                                                               
083100     PERFORM 303-AVANZAR-FECHA THRU 303-AVANZAR-FECHA-E                   
083200     .                                                                    
083300 410-CSV-UNA-FECHA-E.                                                     
083400     EXIT.                                                                
083500 411-CSV-DETALLE.                                                         
083600     MOVE SPACES TO WKS-CSV-FECHA                                         
083700     STRING WKS-IT-ANIO DELIMITED BY SIZE                                 
083800            '-'         DELIMITED BY SIZE                                 
083900            WKS-IT-MES  DELIMITED BY SIZE                                 
084000            '-'         DELIMITED BY SIZE                                 
084100            WKS-IT-DIA  DELIMITED BY SIZE                                 
084200         INTO WKS-CSV-FECHA                                               
084300     END-STRING                                                           
084400     MOVE WKS-DIA-ING (WKS-DIA-SEMANA-NUM) TO WKS-CSV-DOW                 
084500     MOVE WKS-MINUTOS-FECHA TO WKS-CSV-MINUTOS                            
084600     MOVE SPACES TO CSV-LINEA                                             
084700     MOVE WKS-CSV-DETALLE TO CSV-LINEA                                    
084800     WRITE CSV-LINEA                                                      
084900     .                                                                    
085000 411-CSV-DETALLE-E.                                                       
085100     EXIT.                                                                
085200*-----------------------------------------------------------------        
085300*     BLOQUE DE ENCABEZADO DEL RESUMEN DEL CSV                            
085400*-----------------------------------------------------------------        
085500 420-CSV-ENCABEZADO-RESUMEN SECTION.                                      
085600     MOVE SPACES TO CSV-LINEA                                             
085700     WRITE CSV-LINEA                                                      
085800     MOVE 'resumen,valor' TO CSV-LINEA                                    
085900     WRITE CSV-LINEA                                                      
086000     .                                                                    
086100 420-CSV-ENCABEZADO-RESUMEN-E.                                            
086200     EXIT.                                                                
086300*-----------------------------------------------------------------        
086400*     CUATRO LINEAS DE RESUMEN DEL CSV                                    
086500*-----------------------------------------------------------------        
086600 430-CSV-RESUMEN SECTION.                                                 
086700     MOVE 'semanas_del_rango' TO WKS-CSV-ETQ                              
086800     MOVE WKS-SEMANAS-EN-RANGO TO WKS-CSV-VALOR                           
086900     PERFORM 431-ESCRIBIR-RESUMEN THRU 431-ESCRIBIR-RESUMEN-E             
087000     MOVE 'semanas_con_entrenamiento' TO WKS-CSV-ETQ                      
087100     MOVE WKS-SEMANAS-CON-ENTR TO WKS-CSV-VALOR                           
087200     PERFORM 431-ESCRIBIR-RESUMEN THRU 431-ESCRIBIR-RESUMEN-E             
087300     MOVE 'dias_seleccionados' TO WKS-CSV-ETQ                             
087400     MOVE WKS-DIAS-SELECCIONADOS TO WKS-CSV-VALOR                         
087500     PERFORM 431-ESCRIBIR-RESUMEN THRU 431-ESCRIBIR-RESUMEN-E             
087600     MOVE 'minutos_totales' TO WKS-CSV-ETQ                                
087700     MOVE WKS-MINUTOS-TOTALES TO WKS-CSV-VALOR                            
087800     PERFORM 431-ESCRIBIR-RESUMEN THRU 431-ESCRIBIR-RESUMEN-E             
087900     .                                                                    
088000 430-CSV-RESUMEN-E.                                                       
088100     EXIT.                                                                
088200 431-ESCRIBIR-RESUMEN.                                                    
088300     MOVE SPACES TO CSV-LINEA                                             
088400     STRING WKS-CSV-ETQ   DELIMITED BY SPACE                              
088500            ','           DELIMITED BY SIZE                               
088600            WKS-CSV-VALOR DELIMITED BY SIZE                               
088700         INTO CSV-LINEA                                                   
088800     END-STRING                                                           
088900     WRITE CSV-LINEA                                                      
089000     .                                                                    
089100 431-ESCRIBIR-RESUMEN-E.                                                  
089200     EXIT.                                                                
089300*-----------------------------------------------------------------        
089400*     DETALLE OPCIONAL DE MINUTOS POR MES CALENDARIO                      
089500*-----------------------------------------------------------------        
089600 440-CSV-MESES SECTION.                                                   
089700     IF WKS-CANT-MESES > ZEROS                                            
089800         MOVE SPACES TO CSV-LINEA                                         
089900         WRITE CSV-LINEA                                                  
090000         MOVE 'anio,mes,minutos' TO CSV-LINEA                             
090100         WRITE CSV-LINEA                                                  
090200         PERFORM 441-CSV-UN-MES THRU 441-CSV-UN-MES-E                     
090300             VARYING WKS-IX-MES FROM 1 BY 1                               
090400             UNTIL WKS-IX-MES > WKS-CANT-MESES                            
090500     END-IF                                                               
090600     .                                                                    
090700 440-CSV-MESES-E.                                                         
090800     EXIT.                                                                
090900 441-CSV-UN-MES.                                                          
091000     MOVE WKS-MES-MINUTOS (WKS-IX-MES) TO WKS-CSV-VALOR                   
091100     MOVE SPACES TO CSV-LINEA                                             
091200     STRING WKS-MES-ANIO (WKS-IX-MES)   DELIMITED BY SIZE                 
091300            ','                         DELIMITED BY SIZE                 
091400            WKS-MES-NUMERO (WKS-IX-MES) DELIMITED BY SIZE                 
091500            ','                         DELIMITED BY SIZE                 
091600            WKS-CSV-VALOR               DELIMITED BY SIZE                 
091700         INTO CSV-LINEA                                                   
091800     END-STRING                                                           
091900     WRITE CSV-LINEA                                                      
092000     .                                                                    
092100 441-CSV-UN-MES-E.                                                        
092200     EXIT.                                                                
092300*-----------------------------------------------------------------        
092400*     DETALLE OPCIONAL DE MINUTOS POR SEMANA DE PROGRAMA                  
092500*-----------------------------------------------------------------        
092600 450-CSV-SEMANAS SECTION.                                                 
092700     IF WKS-SEMANAS-EN-RANGO > ZEROS                                      
092800         MOVE SPACES TO CSV-LINEA                                         
092900         WRITE CSV-LINEA                                                  
093000         MOVE 'semana,minutos' TO CSV-LINEA                               
093100         WRITE CSV-LINEA                                                  
093200         PERFORM 451-CSV-UNA-SEMANA                                       
093300             THRU 451-CSV-UNA-SEMANA-E                                    
093400             VARYING WKS-IX-SEM FROM 1 BY 1                               
093500             UNTIL WKS-IX-SEM > WKS-SEMANAS-EN-RANGO                      
093600     END-IF                                                               
093700     .                                                                    
093800 450-CSV-SEMANAS-E.                                                       
093900     EXIT.                                                                
094000 451-CSV-UNA-SEMANA.                                                      
094100     SET WKS-SEM-NUM-DISP TO WKS-IX-SEM                                   
094200     MOVE WKS-SEM-MINUTOS (WKS-IX-SEM) TO WKS-CSV-VALOR                   
094300     MOVE SPACES TO CSV-LINEA                                             
094400     STRING WKS-SEM-NUM-DISP              DELIMITED BY SIZE               
094500            ','                           DELIMITED BY SIZE               
094600            WKS-CSV-VALOR                 DELIMITED BY SIZE               
094700         INTO CSV-LINEA                                                   
094800     END-STRING                                                           
094900     WRITE CSV-LINEA                                                      
095000     .                                                                    
095100 451-CSV-UNA-SEMANA-E.                                                    
095200     EXIT.                                                                
095300*-----------------------------------------------------------------        
095400*     EXPORTACION DEL CALENDARIO EN FORMATO ICALENDAR (ICS)               
095500*-----------------------------------------------------------------        
095600 500-ESCRIBIR-ICS SECTION.                                                
095700     OPEN OUTPUT CE1ICS                                                   
095800     IF FS-CE1ICS NOT = '00'                                              
095900         DISPLAY 'CE1PROC - ERROR AL ABRIR CE1ICS - FS='                  
096000         DISPLAY FS-CE1ICS                                                
096100         PERFORM 900-TERMINAR THRU 900-TERMINAR-E                         
096200     END-IF                                                               
096300     MOVE 1 TO UPSI-ICS-ACTIVO                                            
096400     PERFORM 501-ICS-ENCABEZADO THRU 501-ICS-ENCABEZADO-E                 
096500     MOVE WKS-INI-NORM TO WKS-FECHA-ITERA                                 
096600     PERFORM 301-DIA-SEMANA-INICIAL                                       
096700         THRU 301-DIA-SEMANA-INICIAL-E                                    
096800     PERFORM 510-ICS-UNA-FECHA THRU 510-ICS-UNA-FECHA-E                   
096900         UNTIL WKS-FECHA-ITERA > WKS-FIN-NORM                             
097000     IF WKS-CANT-EVENTOS > ZEROS                                          
097100         PERFORM 520-ICS-EVENTO-EVT                                       
097200             THRU 520-ICS-EVENTO-EVT-E                                    
097300             VARYING WKS-IX-EVT FROM 1 BY 1                               
097400             UNTIL WKS-IX-EVT > WKS-CANT-EVENTOS                          
097500     END-IF                                                               
097600     MOVE 'END:VCALENDAR' TO ICS-LINEA                                    
097700     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
097800     CLOSE CE1ICS                                                         
097900     .                                                                    
098000 500-ESCRIBIR-ICS-E.                                                      
098100     EXIT.                                                                
098200 501-ICS-ENCABEZADO.                                                      
098300     MOVE 'BEGIN:VCALENDAR' TO ICS-LINEA                                  
098400     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
098500     MOVE 'PRODID:-//CalendarioEntrenamiento//1.0//ES'                    
098600         TO ICS-LINEA                                                     
098700     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
098800     MOVE 'VERSION:2.0' TO ICS-LINEA                                      
098900     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
099000     MOVE 'CALSCALE:GREGORIAN' TO ICS-LINEA                               
099100     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
099200     MOVE 'METHOD:PUBLISH' TO ICS-LINEA                                   
099300     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
099400     .                                                                    
099500 501-ICS-ENCABEZADO-E.                                                    
099600     EXIT.                                                                
099700*-----------------------------------------------------------------        
099800*     EVENTO DE ENTRENAMIENTO PARA UNA FECHA SELECCIONADA                 
099900*-----------------------------------------------------------------        
100000 510-ICS-UNA-FECHA.                                                       
100100     PERFORM 310-SELECCIONAR-FECHA                                        
100200         THRU 310-SELECCIONAR-FECHA-E                                     
100300     IF FECHA-SELECCIONADA AND                                            
100400        WKS-FR-PRESENTE (WKS-DIA-SEMANA-NUM) = 'Y'                        
100500         PERFORM 511-ICS-EVENTO-ENTR                                      
100600             THRU 511-ICS-EVENTO-ENTR-E                                   
100700     END-IF                                                               
100800     PERFORM 303-AVANZAR-FECHA THRU 303-AVANZAR-FECHA-E                   
100900     .                                                                    
101000 510-ICS-UNA-FECHA-E.                                                     
101100     EXIT.                                                                
101200*-----------------------------------------------------------------        
101300*     VEVENT DE UNA SESION DE ENTRENAMIENTO                               
101400*-----------------------------------------------------------------        
101500 511-ICS-EVENTO-ENTR SECTION.                                             
101600     ADD 1 TO WKS-SUFIJO-UID                                              
101700     MOVE WKS-FECHA-ITERA TO WKS-TMP-FECHA                                
101800     IF WKS-FR-FIN-HH (WKS-DIA-SEMANA-NUM) <                              
101900        WKS-FR-INI-HH (WKS-DIA-SEMANA-NUM) OR                             
102000        (WKS-FR-FIN-HH (WKS-DIA-SEMANA-NUM) =                             
102100         WKS-FR-INI-HH (WKS-DIA-SEMANA-NUM) AND                           
102200         WKS-FR-FIN-MM (WKS-DIA-SEMANA-NUM) <                             
102300         WKS-FR-INI-MM (WKS-DIA-SEMANA-NUM))                              
102400         PERFORM 545-SIGUIENTE-DIA THRU 545-SIGUIENTE-DIA-E               
102500     END-IF                                                               
102600     MOVE 'BEGIN:VEVENT' TO ICS-LINEA                                     
102700     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
102800     MOVE SPACES TO ICS-LINEA                                             
102900     STRING 'UID:' DELIMITED BY SIZE                                      
103000            WKS-IT-ANIO DELIMITED BY SIZE                                 
103100            WKS-IT-MES  DELIMITED BY SIZE                                 
103200            WKS-IT-DIA  DELIMITED BY SIZE                                 
103300            '-' DELIMITED BY SIZE                                         
103400            WKS-SUFIJO-UID DELIMITED BY SIZE                              
103500            '@entreno' DELIMITED BY SIZE                                  
103600         INTO ICS-LINEA                                                   
103700     END-STRING                                                           
103800     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
103900     PERFORM 530-ICS-DTSTAMP THRU 530-ICS-DTSTAMP-E                       
104000     MOVE SPACES TO WKS-ICS-TEXTO-ORIG                                    
104100     STRING 'Entrenamiento (' DELIMITED BY SIZE                           
104200            WKS-DIA-ESP (WKS-DIA-SEMANA-NUM) DELIMITED BY SIZE            
104300            ')' DELIMITED BY SIZE                                         
104400         INTO WKS-ICS-TEXTO-ORIG                                          
104500     END-STRING                                                           
104600     PERFORM 550-ICS-ESCAPAR-TEXTO THRU 550-ICS-ESCAPAR-TEXTO-E           
104700     MOVE SPACES TO ICS-LINEA                                             
104800     STRING 'SUMMARY:' DELIMITED BY SIZE                                  
104900            WKS-ICS-TEXTO-ESC (1:WKS-ICS-LONG-ESC)                        
105000                DELIMITED BY SIZE                                         
105100         INTO ICS-LINEA                                                   
105200     END-STRING                                                           
105300     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
105400     MOVE SPACES TO ICS-LINEA                                             
105500     STRING 'DTSTART;TZID=' DELIMITED BY SIZE                             
105600            WKS-ICS-ZONA    DELIMITED BY SPACE                            
105700            ':'             DELIMITED BY SIZE                             
105800            WKS-IT-ANIO WKS-IT-MES WKS-IT-DIA DELIMITED BY SIZE           
105900            'T' DELIMITED BY SIZE                                         
106000            WKS-FR-INI-HH (WKS-DIA-SEMANA-NUM) DELIMITED BY SIZE          
106100            WKS-FR-INI-MM (WKS-DIA-SEMANA-NUM) DELIMITED BY SIZE          
106200            '00' DELIMITED BY SIZE                                        
106300         INTO ICS-LINEA                                                   
106400     END-STRING                                                           
106500     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
106600     MOVE SPACES TO ICS-LINEA                                             
106700     STRING 'DTEND;TZID=' DELIMITED BY SIZE                               
106800            WKS-ICS-ZONA  DELIMITED BY SPACE                              
106900            ':'           DELIMITED BY SIZE                               
107000            WKS-TMP-ANIO WKS-TMP-MES WKS-TMP-DIA                          
107100                DELIMITED BY SIZE                                         
107200            'T' DELIMITED BY SIZE                                         
107300            WKS-FR-FIN-HH (WKS-DIA-SEMANA-NUM) DELIMITED BY SIZE          
107400            WKS-FR-FIN-MM (WKS-DIA-SEMANA-NUM) DELIMITED BY SIZE          
107500            '00' DELIMITED BY SIZE                                        
107600         INTO ICS-LINEA                                                   
107700     END-STRING                                                           
107800     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
107900     MOVE 'END:VEVENT' TO ICS-LINEA                                       
108000     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
108100     .                                                                    
108200 511-ICS-EVENTO-ENTR-E.                                                   
108300     EXIT.                                                                
108400*-----------------------------------------------------------------        
108500*     VEVENT DE UN EVENTO PERSONALIZADO                                   
108600*-----------------------------------------------------------------        
108700 520-ICS-EVENTO-EVT SECTION.                                              
108800     ADD 1 TO WKS-SUFIJO-UID                                              
108900     MOVE WKS-EVT-FECHA (WKS-IX-EVT) TO WKS-TMP-FECHA                     
109000     IF WKS-EVT-FIN-HH (WKS-IX-EVT) <                                     
109100        WKS-EVT-INI-HH (WKS-IX-EVT) OR                                    
109200        (WKS-EVT-FIN-HH (WKS-IX-EVT) =                                    
109300         WKS-EVT-INI-HH (WKS-IX-EVT) AND                                  
109400         WKS-EVT-FIN-MM (WKS-IX-EVT) <                                    
109500         WKS-EVT-INI-MM (WKS-IX-EVT))                                     
109600         PERFORM 545-SIGUIENTE-DIA THRU 545-SIGUIENTE-DIA-E               
109700     END-IF                                                               
109800     MOVE 'BEGIN:VEVENT' TO ICS-LINEA                                     
109900     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
110000     MOVE SPACES TO ICS-LINEA                                             
110100     STRING 'UID:' DELIMITED BY SIZE                                      
110200            WKS-EVT-FECHA (WKS-IX-EVT) DELIMITED BY SIZE                  
110300            '-evt-' DELIMITED BY SIZE                                     
110400            WKS-SUFIJO-UID DELIMITED BY SIZE                              
110500            '@entreno' DELIMITED BY SIZE                                  
110600         INTO ICS-LINEA                                                   
110700     END-STRING                                                           
110800     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
110900     PERFORM 530-ICS-DTSTAMP THRU 530-ICS-DTSTAMP-E                       
111000     MOVE WKS-EVT-TITULO (WKS-IX-EVT) TO WKS-ICS-TEXTO-ORIG               
111100     PERFORM 550-ICS-ESCAPAR-TEXTO THRU 550-ICS-ESCAPAR-TEXTO-E           
111200     MOVE SPACES TO ICS-LINEA                                             
111300     STRING 'SUMMARY:' DELIMITED BY SIZE                                  
111400            WKS-ICS-TEXTO-ESC (1:WKS-ICS-LONG-ESC)                        
111500                DELIMITED BY SIZE                                         
111600         INTO ICS-LINEA                                                   
111700     END-STRING                                                           
111800     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
111900     IF WKS-EVT-DESCRIP (WKS-IX-EVT) NOT = SPACES                         
112000         MOVE WKS-EVT-DESCRIP (WKS-IX-EVT) TO WKS-ICS-TEXTO-ORIG          
112100         PERFORM 550-ICS-ESCAPAR-TEXTO                                    
112200             THRU 550-ICS-ESCAPAR-TEXTO-E                                 
112300         MOVE SPACES TO ICS-LINEA                                         
112400         STRING 'DESCRIPTION:' DELIMITED BY SIZE                          
112500                WKS-ICS-TEXTO-ESC (1:WKS-ICS-LONG-ESC)                    
112600                    DELIMITED BY SIZE                                     
112700             INTO ICS-LINEA                                               
112800         END-STRING                                                       
112900         PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                 
113000     END-IF                                                               
113100     IF WKS-EVT-LUGAR (WKS-IX-EVT) NOT = SPACES                           
113200         MOVE WKS-EVT-LUGAR (WKS-IX-EVT) TO WKS-ICS-TEXTO-ORIG            
113300         PERFORM 550-ICS-ESCAPAR-TEXTO                                    
113400             THRU 550-ICS-ESCAPAR-TEXTO-E                                 
113500         MOVE SPACES TO ICS-LINEA                                         
113600         STRING 'LOCATION:' DELIMITED BY SIZE                             
113700                WKS-ICS-TEXTO-ESC (1:WKS-ICS-LONG-ESC)                    
113800                    DELIMITED BY SIZE                                     
113900             INTO ICS-LINEA                                               
114000         END-STRING                                                       
114100         PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                 
114200     END-IF                                                               
114300     MOVE SPACES TO ICS-LINEA                                             
114400     STRING 'DTSTART;TZID=' DELIMITED BY SIZE                             
114500            WKS-ICS-ZONA    DELIMITED BY SPACE                            
114600            ':'             DELIMITED BY SIZE                             
114700            WKS-EVT-FECHA (WKS-IX-EVT) DELIMITED BY SIZE                  
114800            'T' DELIMITED BY SIZE                                         
114900            WKS-EVT-INI-HH (WKS-IX-EVT) DELIMITED BY SIZE                 
115000            WKS-EVT-INI-MM (WKS-IX-EVT) DELIMITED BY SIZE                 
115100            '00' DELIMITED BY SIZE                                        
115200         INTO ICS-LINEA                                                   
115300     END-STRING                                                           
115400     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
115500     MOVE SPACES TO ICS-LINEA                                             
115600     STRING 'DTEND;TZID=' DELIMITED BY SIZE                               
115700            WKS-ICS-ZONA  DELIMITED BY SPACE                              
115800            ':'           DELIMITED BY SIZE                               
115900            WKS-TMP-ANIO WKS-TMP-MES WKS-TMP-DIA                          
116000                DELIMITED BY SIZE                                         
116100            'T' DELIMITED BY SIZE                                         
116200            WKS-EVT-FIN-HH (WKS-IX-EVT) DELIMITED BY SIZE                 
116300            WKS-EVT-FIN-MM (WKS-IX-EVT) DELIMITED BY SIZE                 
116400            '00' DELIMITED BY SIZE                                        
116500         INTO ICS-LINEA                                                   
116600     END-STRING                                                           
116700     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
116800     IF WKS-EVT-CON-RECORD (WKS-IX-EVT)                                   
116900         PERFORM 540-ICS-ALARMA THRU 540-ICS-ALARMA-E                     
117000     END-IF                                                               
117100     MOVE 'END:VEVENT' TO ICS-LINEA                                       
117200     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
117300     .                                                                    
117400 520-ICS-EVENTO-EVT-E.                                                    
117500     EXIT.                                                                
117600*-----------------------------------------------------------------        
117700*     SELLO DE TIEMPO DTSTAMP (FECHA Y HORA UTC ACTUALES)                 
117800*-----------------------------------------------------------------        
117900 530-ICS-DTSTAMP SECTION.                                                 
118000     ACCEPT WKS-ICS-HORA-SELLO FROM TIME                                  
118100     MOVE WKS-ICS-FECHA-SELLO TO WKS-SELLO-FECHA                          
118200     MOVE WKS-ICS-HORA-SELLO (1:6) TO WKS-SELLO-HORA                      
118300     MOVE SPACES TO ICS-LINEA                                             
118400     STRING 'DTSTAMP:' DELIMITED BY SIZE                                  
118500            WKS-ICS-SELLO-COMPL DELIMITED BY SIZE                         
118600         INTO ICS-LINEA                                                   
118700     END-STRING                                                           
118800     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
118900     .                                                                    
119000 530-ICS-DTSTAMP-E.                                                       
119100     EXIT.                                                                
119200*-----------------------------------------------------------------        
119300*     ALARMA DE RECORDATORIO (10 MINUTOS ANTES, TIPO DISPLAY)             
119400*-----------------------------------------------------------------        
119500 540-ICS-ALARMA SECTION.                                                  
119600     MOVE 'BEGIN:VALARM' TO ICS-LINEA                                     
119700     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
119800     MOVE 'TRIGGER:-PT10M' TO ICS-LINEA                                   
119900     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
120000     MOVE 'ACTION:DISPLAY' TO ICS-LINEA                                   
120100     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
120200     MOVE WKS-EVT-TITULO (WKS-IX-EVT) TO WKS-ICS-TEXTO-ORIG               
120300     PERFORM 550-ICS-ESCAPAR-TEXTO THRU 550-ICS-ESCAPAR-TEXTO-E           
120400     MOVE SPACES TO ICS-LINEA                                             
120500     STRING 'DESCRIPTION:' DELIMITED BY SIZE                              
120600            WKS-ICS-TEXTO-ESC (1:WKS-ICS-LONG-ESC)                        
120700                DELIMITED BY SIZE                                         
120800         INTO ICS-LINEA                                                   
120900     END-STRING                                                           
121000     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
121100     MOVE 'END:VALARM' TO ICS-LINEA                                       
121200     PERFORM 560-ICS-ESCRIBIR THRU 560-ICS-ESCRIBIR-E                     
121300     .                                                                    
121400 540-ICS-ALARMA-E.                                                        
121500     EXIT.                                                                
121600*-----------------------------------------------------------------        
121700*     ESCAPE DE TEXTO PARA VALORES ICS (BARRA, PUNTO Y COMA,              
121800*     COMA)                                                               
121900*-----------------------------------------------------------------        
122000 550-ICS-ESCAPAR-TEXTO SECTION.                                           
122100     MOVE ZEROS TO WKS-ICS-LONG-ESC                                       
122200     MOVE SPACES TO WKS-ICS-TEXTO-ESC                                     
122300     INSPECT WKS-ICS-TEXTO-ORIG TALLYING WKS-ICS-LONG-ORIG                
122400         FOR CHARACTERS BEFORE INITIAL SPACES                             
122500     IF WKS-ICS-LONG-ORIG = ZEROS                                         
122600         MOVE 80 TO WKS-ICS-LONG-ORIG                                     
122700     END-IF                                                               
122800     PERFORM 552-ESCAPAR-UN-CARACTER                                      
122900         THRU 552-ESCAPAR-UN-CARACTER-E                                   
123000         VARYING WKS-ICS-IND FROM 1 BY 1                                  
123100         UNTIL WKS-ICS-IND > WKS-ICS-LONG-ORIG                            
123200     .                                                                    
123300 550-ICS-ESCAPAR-TEXTO-E.                                                 
123400     EXIT.                                                                
123500 552-ESCAPAR-UN-CARACTER.                                                 
123600     MOVE WKS-ICS-TEXTO-ORIG (WKS-ICS-IND:1)                              
123700         TO WKS-ICS-CARACTER                                              
123800     EVALUATE WKS-ICS-CARACTER                                            
123900         WHEN '\'                                                         
124000             PERFORM 551-AGREGAR-ESCAPADO                                 
124100                 THRU 551-AGREGAR-ESCAPADO-E                              
124200         WHEN ';'                                                         
124300             PERFORM 551-AGREGAR-ESCAPADO                                 
124400                 THRU 551-AGREGAR-ESCAPADO-E                              
124500         WHEN ','                                                         
124600             PERFORM 551-AGREGAR-ESCAPADO                                 
124700                 THRU 551-AGREGAR-ESCAPADO-E                              
124800         WHEN OTHER                                                       
124900             ADD 1 TO WKS-ICS-LONG-ESC                                    
125000             MOVE WKS-ICS-CARACTER                                        
125100                 TO WKS-ICS-TEXTO-ESC (WKS-ICS-LONG-ESC:1)                
125200     END-EVALUATE                                                         
125300     .                                                                    
125400 552-ESCAPAR-UN-CARACTER-E.                                               
125500     EXIT.                                                                
125600 551-AGREGAR-ESCAPADO.                                                    
125700     ADD 1 TO WKS-ICS-LONG-ESC                                            
125800     MOVE '\' TO WKS-ICS-TEXTO-ESC (WKS-ICS-LONG-ESC:1)                   
125900     ADD 1 TO WKS-ICS-LONG-ESC                                            
126000     MOVE WKS-ICS-CARACTER                                                
126100         TO WKS-ICS-TEXTO-ESC (WKS-ICS-LONG-ESC:1)                        
126200     .                                                                    
126300 551-AGREGAR-ESCAPADO-E.                                                  
126400     EXIT.                                                                
126500*-----------------------------------------------------------------        
126600*     AVANCE DE UN DIA CALENDARIO SOBRE FECHA AUXILIAR (TMP)              
126700*-----------------------------------------------------------------        
126800 545-SIGUIENTE-DIA SECTION.                                               
126900     MOVE WKS-DIA-FIN-MES (WKS-TMP-MES) TO WKS-TMP-DIAS-EN-MES            
127000     IF WKS-TMP-MES = 2                                                   
127100         DIVIDE WKS-TMP-ANIO BY 4                                         
127200             GIVING WKS-DIV-AUX REMAINDER WKS-REM-4                       
127300         DIVIDE WKS-TMP-ANIO BY 100                                       
127400             GIVING WKS-DIV-AUX REMAINDER WKS-REM-100                     
127500         DIVIDE WKS-TMP-ANIO BY 400                                       
127600             GIVING WKS-DIV-AUX REMAINDER WKS-REM-400                     
127700         MOVE ZEROS TO WKS-ES-BISIESTO                                    
127800         IF (WKS-REM-4 = 0 AND WKS-REM-100 NOT = 0)                       
127900             OR WKS-REM-400 = 0                                           
128000             MOVE 1 TO WKS-ES-BISIESTO                                    
128100         END-IF                                                           
128200         IF ANIO-ES-BISIESTO                                              
128300             MOVE 29 TO WKS-TMP-DIAS-EN-MES                               
128400         END-IF                                                           
128500     END-IF                                                               
128600     IF WKS-TMP-DIA >= WKS-TMP-DIAS-EN-MES                                
128700         MOVE 1 TO WKS-TMP-DIA                                            
128800         IF WKS-TMP-MES = 12                                              
128900             MOVE 1 TO WKS-TMP-MES                                        
129000             ADD 1 TO WKS-TMP-ANIO                                        
129100         ELSE                                                             
129200             ADD 1 TO WKS-TMP-MES                                         
129300         END-IF                                                           
129400     ELSE                                                                 
129500         ADD 1 TO WKS-TMP-DIA                                             
129600     END-IF                                                               
129700     .                                                                    
129800 545-SIGUIENTE-DIA-E.                                                     
129900     EXIT.                                                                
130000*-----------------------------------------------------------------        
130100*     ESCRITURA FISICA DE UNA LINEA DEL CALENDARIO ICS                    
130200*-----------------------------------------------------------------        
130300 560-ICS-ESCRIBIR SECTION.                                                
130400     WRITE ICS-LINEA                                                      
130500     ADD 1 TO WKS-LINEAS-ICS                                              
130600     IF FS-CE1ICS NOT = '00'                                              
130700         DISPLAY 'CE1PROC - ERROR AL ESCRIBIR CE1ICS - FS='               
130800         DISPLAY FS-CE1ICS                                                
130900     END-IF                                                               
131000     .                                                                    
131100 560-ICS-ESCRIBIR-E.                                                      
131200     EXIT.                                                                
131300*-----------------------------------------------------------------        
131400*     GRABACION DEL PROGRAMA CON SUS TOTALES CALCULADOS                   
131500*-----------------------------------------------------------------        
131600 600-GRABAR-PROGRAMA SECTION.                                             
131700     OPEN OUTPUT CE1SAL                                                   
131800     IF FS-CE1SAL NOT = '00'                                              
131900         DISPLAY 'CE1PROC - ERROR AL ABRIR CE1SAL - FS='                  
132000         DISPLAY FS-CE1SAL                                                
132100         PERFORM 900-TERMINAR THRU 900-TERMINAR-E                         
132200     END-IF                                                               
132300     PERFORM 601-GRABAR-CABECERA THRU 601-GRABAR-CABECERA-E               
132400     IF WKS-CANT-EXCEPCIONES > ZEROS                                      
132500         PERFORM 602-GRABAR-EXCEPCION                                     
132600             THRU 602-GRABAR-EXCEPCION-E                                  
132700             VARYING WKS-IX-EXC FROM 1 BY 1                               
132800             UNTIL WKS-IX-EXC > WKS-CANT-EXCEPCIONES                      
132900     END-IF                                                               
133000     IF WKS-CANT-EVENTOS > ZEROS                                          
133100         PERFORM 603-GRABAR-EVENTO                                        
133200             THRU 603-GRABAR-EVENTO-E                                     
133300             VARYING WKS-IX-EVT FROM 1 BY 1                               
133400             UNTIL WKS-IX-EVT > WKS-CANT-EVENTOS                          
133500     END-IF                                                               
133600     PERFORM 604-GRABAR-RESUMEN THRU 604-GRABAR-RESUMEN-E                 
133700     IF WKS-CANT-MESES > ZEROS                                            
133800         PERFORM 605-GRABAR-MES THRU 605-GRABAR-MES-E                     
133900             VARYING WKS-IX-MES FROM 1 BY 1                               
134000             UNTIL WKS-IX-MES > WKS-CANT-MESES                            
134100     END-IF                                                               
134200     IF WKS-SEMANAS-EN-RANGO > ZEROS                                      
134300         PERFORM 606-GRABAR-SEMANA THRU 606-GRABAR-SEMANA-E               
134400             VARYING WKS-IX-SEM FROM 1 BY 1                               
134500             UNTIL WKS-IX-SEM > WKS-SEMANAS-EN-RANGO                      
134600     END-IF                                                               
134700     CLOSE CE1SAL                                                         
134800     PERFORM 910-ESTADISTICAS THRU 910-ESTADISTICAS-E                     
134900     .                                                                    
135000 600-GRABAR-PROGRAMA-E.                                                   
135100     EXIT.                                                                
135200 601-GRABAR-CABECERA.                                                     
135300     INITIALIZE CE1S-RECORD                                               
135400     MOVE 'H' TO CE1S-TIPO-REG                                            
135500     MOVE WKS-FECHA-INI TO HDS-FECHA-INICIO                               
135600     MOVE WKS-FECHA-FIN TO HDS-FECHA-FIN                                  
135700     PERFORM 607-GRABAR-UN-DIA-SEM                                        
135800         THRU 607-GRABAR-UN-DIA-SEM-E                                     
135900         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 7                        
136000     WRITE CE1S-RECORD                                                    
136100     .                                                                    
136200 601-GRABAR-CABECERA-E.                                                   
136300     EXIT.                                                                
136400 607-GRABAR-UN-DIA-SEM.                                                   
136500     MOVE WKS-DIA-ENTR-SEM (WKS-I)                                        
136600         TO HDS-DIA-ENTR-SEM (WKS-I)                                      
136700     MOVE WKS-FR-PRESENTE (WKS-I)                                         
136800         TO HDS-FRANJA-PRESENTE (WKS-I)                                   
136900     MOVE WKS-FR-INI-HH   (WKS-I) TO HDS-FRANJA-INI-HH (WKS-I)            
137000     MOVE WKS-FR-INI-MM   (WKS-I) TO HDS-FRANJA-INI-MM (WKS-I)            
137100     MOVE WKS-FR-FIN-HH   (WKS-I) TO HDS-FRANJA-FIN-HH (WKS-I)            
137200     MOVE WKS-FR-FIN-MM   (WKS-I) TO HDS-FRANJA-FIN-MM (WKS-I)            
137300     .                                                                    
137400 607-GRABAR-UN-DIA-SEM-E.                                                 
137500     EXIT.                                                                
137600 602-GRABAR-EXCEPCION.                                                    
137700     INITIALIZE CE1S-RECORD                                               
137800     MOVE 'X' TO CE1S-TIPO-REG                                            
137900     MOVE WKS-EXC-FECHA (WKS-IX-EXC) TO EXS-FECHA                         
138000     MOVE WKS-EXC-CLASE (WKS-IX-EXC) TO EXS-CLASE                         
138100     WRITE CE1S-RECORD                                                    
138200     .                                                                    
138300 602-GRABAR-EXCEPCION-E.                                                  
138400     EXIT.                                                                
138500 603-GRABAR-EVENTO.                                                       
138600     INITIALIZE CE1S-RECORD                                               
138700     MOVE 'E' TO CE1S-TIPO-REG                                            
138800     MOVE WKS-EVT-FECHA   (WKS-IX-EVT) TO EVS-FECHA                       
138900     MOVE WKS-EVT-TITULO  (WKS-IX-EVT) TO EVS-TITULO                      
139000     MOVE WKS-EVT-DESCRIP (WKS-IX-EVT) TO EVS-DESCRIPCION                 
139100     MOVE WKS-EVT-LUGAR   (WKS-IX-EVT) TO EVS-LUGAR                       
139200     MOVE WKS-EVT-INI-HH  (WKS-IX-EVT) TO EVS-INICIO-HH                   
139300     MOVE WKS-EVT-INI-MM  (WKS-IX-EVT) TO EVS-INICIO-MM                   
139400     MOVE WKS-EVT-FIN-HH  (WKS-IX-EVT) TO EVS-FIN-HH                      
139500     MOVE WKS-EVT-FIN-MM  (WKS-IX-EVT) TO EVS-FIN-MM                      
139600     MOVE WKS-EVT-RECORD  (WKS-IX-EVT) TO EVS-RECORDATORIO                
139700     WRITE CE1S-RECORD                                                    
139800     .                                                                    
139900 603-GRABAR-EVENTO-E.                                                     
140000     EXIT.                                                                
140100 604-GRABAR-RESUMEN.                                                      
140200     INITIALIZE CE1S-RECORD                                               
140300     MOVE 'S' TO CE1S-TIPO-REG                                            
140400     MOVE WKS-INI-NORM TO SUS-FECHA-INICIO                                
140500     MOVE WKS-FIN-NORM TO SUS-FECHA-FIN                                   
140600     MOVE WKS-DIAS-SELECCIONADOS TO SUS-DIAS-SELECCIONADOS                
140700     MOVE WKS-MINUTOS-TOTALES    TO SUS-MINUTOS-TOTALES                   
140800     MOVE WKS-SEMANAS-EN-RANGO   TO SUS-SEMANAS-EN-RANGO                  
140900     MOVE WKS-SEMANAS-CON-ENTR   TO SUS-SEMANAS-CON-ENTR                  
141000     WRITE CE1S-RECORD                                                    
141100     .                                                                    
141200 604-GRABAR-RESUMEN-E.                                                    
141300     EXIT.                                                                
141400 605-GRABAR-MES.                                                          
141500     INITIALIZE CE1S-RECORD                                               
141600     MOVE 'M' TO CE1S-TIPO-REG                                            
141700     MOVE WKS-MES-ANIO    (WKS-IX-MES) TO MSS-ANIO                        
141800     MOVE WKS-MES-NUMERO  (WKS-IX-MES) TO MSS-NUMERO                      
141900     MOVE WKS-MES-MINUTOS (WKS-IX-MES) TO MSS-MINUTOS                     
142000     WRITE CE1S-RECORD                                                    
142100     .                                                                    
142200 605-GRABAR-MES-E.                                                        
142300     EXIT.                                                                
142400 606-GRABAR-SEMANA.                                                       
142500     SET WKS-SEM-NUM-DISP TO WKS-IX-SEM                                   
142600     INITIALIZE CE1S-RECORD                                               
142700     MOVE 'W' TO CE1S-TIPO-REG                                            
142800     MOVE WKS-SEM-NUM-DISP              TO SMS-NUMERO                     
142900     MOVE WKS-SEM-MINUTOS (WKS-IX-SEM)  TO SMS-MINUTOS                    
143000     WRITE CE1S-RECORD                                                    
143100     .                                                                    
143200 606-GRABAR-SEMANA-E.                                                     
143300     EXIT.                                                                
143400*-----------------------------------------------------------------        
143500*     ESTADISTICAS DE FIN DE CORRIDA                                      
143600*-----------------------------------------------------------------        
143700 910-ESTADISTICAS SECTION.                                                
143800     DISPLAY '----------------------------------------------'             
143900     DISPLAY 'CE1PROC - ESTADISTICAS DE LA CORRIDA'                       
144000     MOVE WKS-DIAS-SELECCIONADOS TO WKS-MASCARA-4                         
144100     DISPLAY 'DIAS SELECCIONADOS    : ' WKS-MASCARA-4                     
144200     MOVE WKS-MINUTOS-TOTALES TO WKS-MASCARA-7                            
144300     DISPLAY 'MINUTOS TOTALES        : ' WKS-MASCARA-7                    
144400     MOVE WKS-SEMANAS-EN-RANGO TO WKS-MASCARA-4                           
144500     DISPLAY 'SEMANAS DEL RANGO      : ' WKS-MASCARA-4                    
144600     MOVE WKS-SEMANAS-CON-ENTR TO WKS-MASCARA-4                           
144700     DISPLAY 'SEMANAS CON ENTRENO    : ' WKS-MASCARA-4                    
144800     DISPLAY 'RENGLONES ICS ESCRITOS : ' WKS-LINEAS-ICS                   
144900     DISPLAY '----------------------------------------------'             
145000     .                                                                    
145100 910-ESTADISTICAS-E.                                                      
145200     EXIT.                                                                
145300*-----------------------------------------------------------------        
145400*     TERMINACION NORMAL DEL PROGRAMA                                     
145500*-----------------------------------------------------------------        
145600 900-TERMINAR SECTION.                                                    
145700     DISPLAY 'CE1PROC - FIN DE PROCESO'                                   
145800     STOP RUN                                                             
145900     .                                                                    
146000 900-TERMINAR-E.                                                          
146100     EXIT.                                                                
