000100*-----------------------------------------------------------------        
000200* FECHA       : 19/01/1995                                                
000300* PROGRAMADOR : M. LOPEZ (MLP)                                            
000400* APLICACION  : CALENDARIO DE ENTRENAMIENTO                               
000500* PROGRAMA    : CE2MANT                                                   
000600* TIPO        : BATCH                                                     
000700* DESCRIPCION : APLICA UNA TRANSACCION DE MANTENIMIENTO (CIERRE           
000800*             : DE RANGO, AJUSTE DE RANGO, TOGGLE DE EXCEPCION,           
000900*             : TOGGLE DE FECHA FUERA DE RANGO, FORZAR ON/OFF)            
001000*             : SOBRE EL PROGRAMA DE ENTRENAMIENTO, LEIDA COMO            
001100*             : TARJETA DE PARAMETROS POR SYSIN                           
001200* ARCHIVOS    : CE1ENT=E, CE1SAL=S                                        
001300* ACCION (ES) : CR/AR/TE/TF/FN/FF (VER CE3EDIT)                           
001400* INSTALADO   : 19/01/1995                                                
001500* BPM/RATIONAL: 100052                                                    
001600* NOMBRE      : MANTENIMIENTO DE RANGO Y EXCEPCIONES DEL PROGRAMA         
001700*-----------------------------------------------------------------        
001800*                                                                         
001900* IDENTIFICACION DE CAMBIOS                                               
002000* -------------------------                                               
002100* FECHA       PROGRAMADOR        TICKET    DESCRIPCION            CE2M0001
002200* ----------  -----------------  --------  --------------------   CE2M0002
002300* 19/01/1995  M. LOPEZ    (MLP)  CE-0018   VERSION INICIAL: LEE   CE2M0003
002400*                                          TARJETA DE PARAMETROS  CE2M0004
002500*                                          E INVOCA CE3EDIT       CE2M0005
002600* 11/01/1999  E. RAMIREZ  (EDR)  CE-0091   AJUSTE Y2K: FECHAS A   CE2M0006
002700*                                          4 DIGITOS DE ANIO      CE2M0007
002800* 14/06/2004  R. GOMEZ    (RAG)  CE-0140   ACOMPANA LA CORRECCION CE2M0008
002900*                                          DE CE3EDIT: BORRADO DE CE2M0009
003000*                                          TOGGLE-FUERA-RANGO     CE2M0010
0031003/2009  R. GOMEZ    (RAG)  CE-0164   SEPARA EL LAYOUT DE          CE2M0033
003200                                     CE1SAL DEL DE CE1ENT CON     CE2M0034
003300                                     REPLACING (EVITA DOBLE       CE2M0035
003400                                     DECLARACION DE CE1-RECORD    CE2M0036
003500                                     EN EL FILE SECTION); CORRIGE CE2M0037
003600                                     LA FALTA DEL PREFIJO HDR- EN CE2M0038
003700                                     LA VALIDACION DE FRANJAS DE  CE2M0039
003800                                     LA CABECERA                  CE2M0040
003900*-----------------------------------------------------------------        
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID.                    CE2MANT.                                  
004200 AUTHOR.                        M. LOPEZ.                                 
004300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.                 
004400 DATE-WRITTEN.                  19/01/1995.                               
004500 DATE-COMPILED.                                                           
004600 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.             
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.               IBM-370.                                  
005000 OBJECT-COMPUTER.               IBM-370.                                  
005100 SPECIAL-NAMES.                                                           
005200     C01                       IS TOP-OF-FORM                             
005300     CLASS ALFANUMERICO        IS 'A' THRU 'Z'                            
005400     UPSI-0 ON STATUS          IS UPSI-NO-USADO.                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700*-----------------------------------------------------------------        
005800*              A R C H I V O S   D E   E N T R A D A                      
005900*-----------------------------------------------------------------        
006000     SELECT CE1ENT   ASSIGN   TO CE1ENT                                   
006100            ORGANIZATION      IS LINE SEQUENTIAL                          
006200            FILE STATUS       IS FS-CE1ENT.                               
006300*-----------------------------------------------------------------        
006400*              A R C H I V O S   D E   S A L I D A                        
006500*-----------------------------------------------------------------        
006600     SELECT CE1SAL   ASSIGN   TO CE1SAL                                   
006700            ORGANIZATION      IS LINE SEQUENTIAL                          
006800            FILE STATUS       IS FS-CE1SAL.                               
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*-->1  PROGRAMA DE ENTRENAMIENTO (CABECERA, EXCEPCIONES, EVENTOS)         
007200 FD  CE1ENT.                                                              
007300     COPY CE1REG.                                                         
007400*-->2  COPIA DEL PROGRAMA YA CON LA TRANSACCION APLICADA                  
007500 FD  CE1SAL.                                                              
007600     COPY CE1REG REPLACING                                        CE2M0032
007700         CE1-RECORD BY CE1S-RECORD                                        
007800         CE1-TIPO-REG BY CE1S-TIPO-REG                                    
007900         CE1-ES-CABECERA BY CE1S-ES-CABECERA                              
008000         CE1-ES-EXCEPCION BY CE1S-ES-EXCEPCION                            
008100         CE1-ES-EVENTO BY CE1S-ES-EVENTO                                  
008200         CE1-ES-RESUMEN BY CE1S-ES-RESUMEN                                
008300         CE1-ES-RENG-MES BY CE1S-ES-RENG-MES                              
008400         CE1-ES-RENG-SEMANA BY CE1S-ES-RENG-SEMANA                        
008500         CE1-DATOS-REG BY CE1S-DATOS-REG                                  
008600         CE1-HDR-REC BY CE1S-HDR-REC                                      
008700         HDR-TIPO-REG BY HDS-TIPO-REG                                     
008800         HDR-FECHA-INICIO BY HDS-FECHA-INICIO                             
008900         HDR-FECHA-FIN BY HDS-FECHA-FIN                                   
009000         HDR-DIA-ENTR-SEM BY HDS-DIA-ENTR-SEM                             
009100         HDR-FRANJA-SEM BY HDS-FRANJA-SEM                                 
009200         HDR-IX BY HDS-IX                                                 
009300         HDR-FRANJA-PRESENTE BY HDS-FRANJA-PRESENTE                       
009400         HDR-FRANJA-INI-HH BY HDS-FRANJA-INI-HH                           
009500         HDR-FRANJA-INI-MM BY HDS-FRANJA-INI-MM                           
009600         HDR-FRANJA-FIN-HH BY HDS-FRANJA-FIN-HH                           
009700         HDR-FRANJA-FIN-MM BY HDS-FRANJA-FIN-MM                           
009800         CE1-EXC-REC BY CE1S-EXC-REC                                      
009900         EXC-TIPO-REG BY EXS-TIPO-REG                                     
010000         EXC-FECHA BY EXS-FECHA                                           
010100         EXC-CLASE BY EXS-CLASE                                           
010200         EXC-FORZADA-ON BY EXS-FORZADA-ON                                 
010300         EXC-FORZADA-OFF BY EXS-FORZADA-OFF                               
010400         CE1-EVT-REC BY CE1S-EVT-REC                                      
010500         EVT-TIPO-REG BY EVS-TIPO-REG                                     
010600         EVT-FECHA BY EVS-FECHA                                           
010700         EVT-TITULO BY EVS-TITULO                                         
010800         EVT-DESCRIPCION BY EVS-DESCRIPCION                               
010900         EVT-LUGAR BY EVS-LUGAR                                           
011000         EVT-INICIO-HH BY EVS-INICIO-HH                                   
011100         EVT-INICIO-MM BY EVS-INICIO-MM                                   
011200         EVT-FIN-HH BY EVS-FIN-HH                                         
011300         EVT-FIN-MM BY EVS-FIN-MM                                         
011400         EVT-RECORDATORIO BY EVS-RECORDATORIO                             
011500         EVT-CON-RECORDATORIO BY EVS-CON-RECORDATORIO                     
011600         CE1-SUM-REC BY CE1S-SUM-REC                                      
011700         SUM-TIPO-REG BY SUS-TIPO-REG                                     
011800         SUM-FECHA-INICIO BY SUS-FECHA-INICIO                             
011900         SUM-FECHA-FIN BY SUS-FECHA-FIN                                   
012000         SUM-DIAS-SELECCIONADOS BY SUS-DIAS-SELECCIONADOS                 
012100         SUM-MINUTOS-TOTALES BY SUS-MINUTOS-TOTALES                       
012200         SUM-SEMANAS-EN-RANGO BY SUS-SEMANAS-EN-RANGO                     
012300         SUM-SEMANAS-CON-ENTR BY SUS-SEMANAS-CON-ENTR                     
012400         CE1-MES-REC BY CE1S-MES-REC                                      
012500         MES-TIPO-REG BY MSS-TIPO-REG                                     
012600         MES-ANIO BY MSS-ANIO                                             
012700         MES-NUMERO BY MSS-NUMERO                                         
012800         MES-MINUTOS BY MSS-MINUTOS                                       
012900         CE1-SEM-REC BY CE1S-SEM-REC                                      
013000         SEM-TIPO-REG BY SMS-TIPO-REG                                     
013100         SEM-NUMERO BY SMS-NUMERO                                         
013200         SEM-MINUTOS BY SMS-MINUTOS.                                      
013300 WORKING-STORAGE SECTION.                                                 
013400* CONTADOR DE RENGLONES FISICOS GRABADOS EN CE1SAL (CABECERA,     CE2M0025
013500* EXCEPCIONES Y EVENTOS); SE MUESTRA EN 900-TERMINAR              CE2M0026
013600 77  WKS-RENGLONES-GRABADOS PIC 9(05) COMP VALUE ZEROS.                   
013700*-----------------------------------------------------------------        
013800*              C A M P O S    D E    T R A B A J O                        
013900*-----------------------------------------------------------------        
014000 01  WKS-CAMPOS-DE-TRABAJO.                                               
014100     02  WKS-PROGRAMA           PIC X(08) VALUE 'CE2MANT'.                
014200     02  WKS-FIN-CE1ENT         PIC 9(01) VALUE ZEROS.                    
014300         88  WKS-END-CE1ENT               VALUE 1.                        
014400     02  WKS-CANT-EVENTOS       PIC 9(04) COMP VALUE ZEROS.               
014500     02  WKS-I                  PIC 9(04) COMP VALUE ZEROS.               
014600*-----------------------------------------------------------------        
014700*     C A B E C E R A   D E L   P R O G R A M A                           
014800*-----------------------------------------------------------------        
014900 01  WKS-CABECERA.                                                        
015000     02  WKS-FECHA-INI          PIC 9(08) VALUE ZEROS.                    
015100     02  WKS-FECHA-FIN          PIC 9(08) VALUE ZEROS.                    
015200 01  WKS-FECHA-INI-R REDEFINES WKS-FECHA-INI.                             
015300     02  WKS-INI-ANIO           PIC 9(04).                                
015400     02  WKS-INI-MES            PIC 9(02).                                
015500     02  WKS-INI-DIA            PIC 9(02).                                
015600 01  WKS-FECHA-FIN-R REDEFINES WKS-FECHA-FIN.                             
015700     02  WKS-FIN-ANIO           PIC 9(04).                                
015800     02  WKS-FIN-MES            PIC 9(02).                                
015900     02  WKS-FIN-DIA            PIC 9(02).                                
016000 01  WKS-CABECERA-DIAS.                                                   
016100     02  WKS-DIA-ENTR-SEM       PIC X(01) OCCURS 7 TIMES                  
016200                                VALUE 'N'.                                
016300     02  WKS-FRANJA-SEM         OCCURS 7 TIMES.                           
016400         03  WKS-FR-PRESENTE    PIC X(01) VALUE 'N'.                      
016500         03  WKS-FR-INI-HH      PIC 9(02) VALUE ZEROS.                    
016600         03  WKS-FR-INI-MM      PIC 9(02) VALUE ZEROS.                    
016700         03  WKS-FR-FIN-HH      PIC 9(02) VALUE ZEROS.                    
016800         03  WKS-FR-FIN-MM      PIC 9(02) VALUE ZEROS.                    
016900*-----------------------------------------------------------------        
017000*     T A B L A S   D E   E X C E P C I O N E S / E V E N T O S           
017100*-----------------------------------------------------------------        
017200* LIMITE DE 2000 EXCEPCIONES Y 500 EVENTOS POR PROGRAMA, IGUAL            
017300* QUE EN CE1PROC (MISMA TABLA SE PASA POR LINKAGE A CE3EDIT)      CE2M0011
017400 01  WKS-TABLA-EXCEPCIONES.                                               
017500     02  WKS-CANT-EXCEPCIONES   PIC 9(04) COMP VALUE ZEROS.               
017600     02  WKS-EXC-ENTRADA        OCCURS 2000 TIMES                         
017700                                INDEXED BY WKS-IX-EXC.                    
017800         03  WKS-EXC-FECHA      PIC 9(08).                                
017900         03  WKS-EXC-CLASE      PIC X(03).                                
018000 01  WKS-TABLA-EVENTOS.                                                   
018100     02  WKS-EVT-ENTRADA        OCCURS 500 TIMES                          
018200                                INDEXED BY WKS-IX-EVT.                    
018300         03  WKS-EVT-FECHA      PIC 9(08).                                
018400         03  WKS-EVT-TITULO     PIC X(40).                                
018500         03  WKS-EVT-DESCRIP    PIC X(80).                                
018600         03  WKS-EVT-LUGAR      PIC X(40).                                
018700         03  WKS-EVT-INI-HH     PIC 9(02).                                
018800         03  WKS-EVT-INI-MM     PIC 9(02).                                
018900         03  WKS-EVT-FIN-HH     PIC 9(02).                                
019000         03  WKS-EVT-FIN-MM     PIC 9(02).                                
019100         03  WKS-EVT-RECORD     PIC X(01).                                
019200             88  WKS-EVT-CON-RECORD        VALUE 'Y'.                     
019300*-----------------------------------------------------------------        
019400*     T A R J E T A   D E   P A R A M E T R O S  (SYSIN)                  
019500*-----------------------------------------------------------------        
019600* UNA SOLA TRANSACCION POR EJECUCION: CODIGO DE FUNCION + FECHA           
019700* DESTINO, EN EL MISMO ESTILO DE TARJETA DE PARAMETROS QUE        CE2M0012
019800* MORAS1/CIERRES1 (ACCEPT ... FROM SYSIN)                         CE2M0013
019900 01  WKS-PARM-CARD.                                                       
020000     02  WKS-PARM-FUNCION       PIC X(02).                                
020100     02  FILLER                 PIC X(01).                                
020200     02  WKS-PARM-FECHA         PIC 9(08).                                
020300     02  FILLER                 PIC X(69).                                
020400*-----------------------------------------------------------------        
020500*     G R U P O S   D E   L L A M A D A   A   C E 3 E D I T               
020600*-----------------------------------------------------------------        
020700* ESTOS GRUPOS REPLICAN BYTE A BYTE LA LINKAGE SECTION DE         CE2M0014
020800* CE3EDIT PARA PASARSE POR REFERENCIA EN EL CALL                  CE2M0015
020900 01  WKS-PARM-EDICION.                                                    
021000     02  WKS-PE-FUNCION-COD     PIC X(02).                                
021100         88  WKS-PE-CERRAR-RANGO          VALUE 'CR'.                     
021200         88  WKS-PE-AJUSTAR-RANGO         VALUE 'AR'.                     
021300         88  WKS-PE-TOGGLE-EXCEPCION      VALUE 'TE'.                     
021400         88  WKS-PE-TOGGLE-FUERA          VALUE 'TF'.                     
021500         88  WKS-PE-FORZAR-ON             VALUE 'FN'.                     
021600         88  WKS-PE-FORZAR-OFF            VALUE 'FF'.                     
021700     02  WKS-PE-FECHA-DEST      PIC 9(08).                                
021800     02  WKS-PE-COD-RESULTADO   PIC 9(02).                                
021900     02  FILLER                 PIC X(04).                                
022000 01  WKS-PARM-CABECERA.                                                   
022100     02  WKS-PC-FECHA-INI       PIC 9(08).                                
022200     02  WKS-PC-FECHA-FIN       PIC 9(08).                                
022300     02  WKS-PC-DIA-ENTR-SEM    PIC X(01) OCCURS 7 TIMES.                 
022400     02  FILLER                 PIC X(08).                                
022500* EL ULTIMO CLIC FUERA DE RANGO NO SE CONSERVA ENTRE PASOS DEL            
022600* JOB: CADA EJECUCION DE CE2MANT ATIENDE UNA SOLA TRANSACCION,    CE2M0016
022700* ASI QUE ESTE GRUPO SIEMPRE INICIA EN CEROS                      CE2M0017
022800 01  WKS-ESTADO-CLIC-FUERA.                                               
022900     02  WKS-CF-FECHA           PIC 9(08) VALUE ZEROS.                    
023000     02  WKS-CF-IND             PIC 9(01) VALUE ZEROS.                    
023100         88  WKS-CF-HAY-CLIC              VALUE 1.                        
023200     02  FILLER                 PIC X(03).                                
023300*-----------------------------------------------------------------        
023400*     R E D E F I N E S   D E   F E C H A   D E L   P A R M               
023500*-----------------------------------------------------------------        
023600 01  WKS-PARM-FECHA-R REDEFINES WKS-PARM-FECHA.                           
023700     02  WKS-PF-ANIO            PIC 9(04).                                
023800     02  WKS-PF-MES             PIC 9(02).                                
023900     02  WKS-PF-DIA             PIC 9(02).                                
024000*-----------------------------------------------------------------        
024100*     V A R I A B L E S   D E   F I L E   S T A T U S                     
024200*-----------------------------------------------------------------        
024300 01  FS-CE1ENT                  PIC 9(02) VALUE ZEROS.                    
024400 01  FS-CE1SAL                  PIC 9(02) VALUE ZEROS.                    
024500 PROCEDURE DIVISION.                                                      
024600*-----------------------------------------------------------------        
024700*     R U T I N A   P R I N C I P A L                                     
024800*-----------------------------------------------------------------        
024900 000-MAIN SECTION.                                                        
025000     PERFORM 100-INICIALIZAR                                              
025100     PERFORM 200-CARGAR-PROGRAMA                                          
025200         THRU 200-CARGAR-PROGRAMA-E                                       
025300     PERFORM 250-LEER-PARAMETRO                                           
025400         THRU 250-LEER-PARAMETRO-E                                        
025500     PERFORM 300-APLICAR-EDICION                                          
025600         THRU 300-APLICAR-EDICION-E                                       
025700     PERFORM 400-GRABAR-PROGRAMA                                          
025800         THRU 400-GRABAR-PROGRAMA-E                                       
025900     PERFORM 900-TERMINAR THRU 900-TERMINAR-E                             
026000     .                                                                    
026100 000-MAIN-E.                                                              
026200     EXIT.                                                                
026300*-----------------------------------------------------------------        
026400*     INICIALIZACION DE AREAS DE TRABAJO                                  
026500*-----------------------------------------------------------------        
026600 100-INICIALIZAR SECTION.                                                 
026700     INITIALIZE WKS-CABECERA                                              
026800     INITIALIZE WKS-CABECERA-DIAS                                         
026900     INITIALIZE WKS-TABLA-EXCEPCIONES                                     
027000     INITIALIZE WKS-TABLA-EVENTOS                                         
027100     MOVE ZEROS TO WKS-CANT-EXCEPCIONES                                   
027200     MOVE ZEROS TO WKS-CANT-EVENTOS                                       
027300     .                                                                    
027400 100-INICIALIZAR-E.                                                       
027500     EXIT.                                                                
027600*-----------------------------------------------------------------        
027700*     CARGA DEL PROGRAMA DE ENTRENAMIENTO                                 
027800*-----------------------------------------------------------------        
027900* MISMA LOGICA DE CARGA QUE CE1PROC, DUPLICADA AQUI PORQUE CADA           
028000* PROGRAMA BATCH DE ESTE DEPARTAMENTO LLEVA SU PROPIA RUTINA DE   CE2M0018
028100* LECTURA (VER TAMBIEN MORAS1/TLMATH)                             CE2M0019
028200 200-CARGAR-PROGRAMA SECTION.                                             
028300     OPEN INPUT CE1ENT                                                    
028400     IF FS-CE1ENT NOT = '00'                                              
028500         DISPLAY 'CE2MANT - ERROR AL ABRIR CE1ENT - FS='                  
028600         DISPLAY FS-CE1ENT                                                
028700         PERFORM 900-TERMINAR THRU 900-TERMINAR-E                         
028800     END-IF                                                               
028900     MOVE ZEROS TO WKS-FIN-CE1ENT                                         
029000     PERFORM 200-LEER-UN-REGISTRO                                         
029100         THRU 200-LEER-UN-REGISTRO-E                                      
029200     PERFORM 200-PROCESAR-REGISTRO                                        
029300         THRU 200-PROCESAR-REGISTRO-E                                     
029400         UNTIL WKS-END-CE1ENT                                             
029500     CLOSE CE1ENT                                                         
029600     .                                                                    
029700 200-CARGAR-PROGRAMA-E.                                                   
029800     EXIT.                                                                
029900 200-LEER-UN-REGISTRO.                                                    
030000     READ CE1ENT                                                          
030100         AT END MOVE 1 TO WKS-FIN-CE1ENT                                  
030200     END-READ                                                             
030300     .                                                                    
030400 200-LEER-UN-REGISTRO-E.                                                  
030500     EXIT.                                                                
030600 200-PROCESAR-REGISTRO.                                                   
030700     IF NOT WKS-END-CE1ENT                                                
030800         EVALUATE TRUE                                                    
030900             WHEN CE1-ES-CABECERA                                         
031000                 PERFORM 201-CARGAR-CABECERA                              
031100                     THRU 201-CARGAR-CABECERA-E                           
031200             WHEN CE1-ES-EXCEPCION                                        
031300                 PERFORM 202-CARGAR-EXCEPCION                             
031400                     THRU 202-CARGAR-EXCEPCION-E                          
031500             WHEN CE1-ES-EVENTO                                           
031600                 PERFORM 203-CARGAR-EVENTO                                
031700                     THRU 203-CARGAR-EVENTO-E                             
031800             WHEN OTHER                                                   
031900                 CONTINUE                                                 
032000         END-EVALUATE                                                     
032100         PERFORM 200-LEER-UN-REGISTRO                                     
032200             THRU 200-LEER-UN-REGISTRO-E                                  
032300     END-IF                                                               
032400     .                                                                    
032500 200-PROCESAR-REGISTRO-E.                                                 
032600     EXIT.                                                                
032700 201-CARGAR-CABECERA.                                                     
032800     MOVE HDR-FECHA-INICIO TO WKS-FECHA-INI                               
032900     MOVE HDR-FECHA-FIN    TO WKS-FECHA-FIN                               
033000     PERFORM 220-VALIDAR-DIA-SEMANA                                       
033100         THRU 220-VALIDAR-DIA-SEMANA-E                                    
033200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 7                        
033300     .                                                                    
033400 201-CARGAR-CABECERA-E.                                                   
033500     EXIT.                                                                
033600 202-CARGAR-EXCEPCION.                                                    
033700     ADD 1 TO WKS-CANT-EXCEPCIONES                                        
033800     SET WKS-IX-EXC TO WKS-CANT-EXCEPCIONES                               
033900     MOVE EXC-FECHA TO WKS-EXC-FECHA (WKS-IX-EXC)                         
034000     MOVE EXC-CLASE TO WKS-EXC-CLASE (WKS-IX-EXC)                         
034100     .                                                                    
034200 202-CARGAR-EXCEPCION-E.                                                  
034300     EXIT.                                                                
034400 203-CARGAR-EVENTO.                                                       
034500     ADD 1 TO WKS-CANT-EVENTOS                                            
034600     SET WKS-IX-EVT TO WKS-CANT-EVENTOS                                   
034700     MOVE EVT-FECHA       TO WKS-EVT-FECHA  (WKS-IX-EVT)                  
034800     MOVE EVT-TITULO      TO WKS-EVT-TITULO (WKS-IX-EVT)                  
034900     MOVE EVT-DESCRIPCION TO WKS-EVT-DESCRIP (WKS-IX-EVT)                 
035000     MOVE EVT-LUGAR       TO WKS-EVT-LUGAR  (WKS-IX-EVT)                  
035100     MOVE EVT-INICIO-HH   TO WKS-EVT-INI-HH (WKS-IX-EVT)                  
035200     MOVE EVT-INICIO-MM   TO WKS-EVT-INI-MM (WKS-IX-EVT)                  
035300     MOVE EVT-FIN-HH      TO WKS-EVT-FIN-HH (WKS-IX-EVT)                  
035400     MOVE EVT-FIN-MM      TO WKS-EVT-FIN-MM (WKS-IX-EVT)                  
035500     MOVE EVT-RECORDATORIO TO WKS-EVT-RECORD (WKS-IX-EVT)                 
035600     .                                                                    
035700 203-CARGAR-EVENTO-E.                                                     
035800     EXIT.                                                                
035900*-----------------------------------------------------------------        
036000*     VALIDA CLAVE DE DIA DE SEMANA Y DE FRANJA HORARIA                   
036100*-----------------------------------------------------------------        
036200* DESCARTA EN SILENCIO LOS DIAS/FRANJAS CON INDICADOR                     
036300* DISTINTO DE 'Y' O 'N' (CLAVE INVALIDA)                          CE2M0020
036400 220-VALIDAR-DIA-SEMANA SECTION.                                          
036500     IF HDR-DIA-ENTR-SEM (WKS-I) = 'Y' OR                                 
036600        HDR-DIA-ENTR-SEM (WKS-I) = 'N'                                    
036700         MOVE HDR-DIA-ENTR-SEM (WKS-I)                                    
036800             TO WKS-DIA-ENTR-SEM (WKS-I)                                  
036900     END-IF                                                               
037000     IF HDR-FRANJA-PRESENTE (WKS-I) = 'Y' OR                              
037100        HDR-FRANJA-PRESENTE (WKS-I) = 'N'                                 
037200         MOVE HDR-FRANJA-PRESENTE (WKS-I) TO WKS-FR-PRESENTE (WKS-I)      
037300         MOVE HDR-FRANJA-INI-HH   (WKS-I) TO WKS-FR-INI-HH   (WKS-I)      
037400         MOVE HDR-FRANJA-INI-MM   (WKS-I) TO WKS-FR-INI-MM   (WKS-I)      
037500         MOVE HDR-FRANJA-FIN-HH   (WKS-I) TO WKS-FR-FIN-HH   (WKS-I)      
037600         MOVE HDR-FRANJA-FIN-MM   (WKS-I) TO WKS-FR-FIN-MM   (WKS-I)      
037700     END-IF                                                               
037800     .                                                                    
037900 220-VALIDAR-DIA-SEMANA-E.                                                
038000     EXIT.                                                                
038100*-----------------------------------------------------------------        
038200*     LECTURA DE LA TARJETA DE PARAMETROS (SYSIN)                         
038300*-----------------------------------------------------------------        
038400* FORMATO:  CC FFFFFFFF   (CC=CODIGO DE FUNCION, FFFFFFFF=FECHA           
038500* DESTINO AAAAMMDD).  SE RECHAZA LA CORRIDA SI EL CODIGO NO ES    CE2M0021
038600* UNO DE LOS SEIS VALIDOS                                         CE2M0022
038700 250-LEER-PARAMETRO SECTION.                                              
038800     ACCEPT WKS-PARM-CARD FROM SYSIN                                      
038900     EVALUATE WKS-PARM-FUNCION                                            
039000         WHEN 'CR' WHEN 'AR' WHEN 'TE' WHEN 'TF'                          
039100         WHEN 'FN' WHEN 'FF'                                              
039200             CONTINUE                                                     
039300         WHEN OTHER                                                       
039400             DISPLAY 'CE2MANT - CODIGO DE FUNCION INVALIDO: '             
039500             DISPLAY WKS-PARM-FUNCION                                     
039600             PERFORM 900-TERMINAR THRU 900-TERMINAR-E                     
039700     END-EVALUATE                                                         
039800     .                                                                    
039900 250-LEER-PARAMETRO-E.                                                    
040000     EXIT.                                                                
040100*-----------------------------------------------------------------        
040200*     APLICACION DE LA TRANSACCION DE EDICION (CALL CE3EDIT)              
040300*-----------------------------------------------------------------        
040400 300-APLICAR-EDICION SECTION.                                             
040500     MOVE SPACES            TO WKS-PE-FUNCION-COD                         
040600     MOVE WKS-PARM-FUNCION  TO WKS-PE-FUNCION-COD                         
040700     MOVE WKS-PARM-FECHA    TO WKS-PE-FECHA-DEST                          
040800     MOVE ZEROS             TO WKS-PE-COD-RESULTADO                       
040900     MOVE WKS-FECHA-INI     TO WKS-PC-FECHA-INI                           
041000     MOVE WKS-FECHA-FIN     TO WKS-PC-FECHA-FIN                           
041100     MOVE WKS-DIA-ENTR-SEM  TO WKS-PC-DIA-ENTR-SEM                        
041200     INITIALIZE WKS-ESTADO-CLIC-FUERA                                     
041300     CALL 'CE3EDIT' USING WKS-PARM-EDICION                                
041400                          WKS-PARM-CABECERA                               
041500                          WKS-TABLA-EXCEPCIONES                           
041600                          WKS-ESTADO-CLIC-FUERA                           
041700     MOVE WKS-PC-FECHA-INI    TO WKS-FECHA-INI                            
041800     MOVE WKS-PC-FECHA-FIN    TO WKS-FECHA-FIN                            
041900     IF WKS-PE-COD-RESULTADO NOT = ZEROS                                  
042000         DISPLAY 'CE2MANT - CE3EDIT DEVOLVIO CODIGO DE ERROR: '           
042100         DISPLAY WKS-PE-COD-RESULTADO                                     
042200         PERFORM 900-TERMINAR THRU 900-TERMINAR-E                         
042300     END-IF                                                               
042400     .                                                                    
042500 300-APLICAR-EDICION-E.                                                   
042600     EXIT.                                                                
042700*-----------------------------------------------------------------        
042800*     GRABACION DEL PROGRAMA YA CON LA TRANSACCION APLICADA               
042900*-----------------------------------------------------------------        
043000* NO SE GRABAN RENGLONES DE RESUMEN, MES NI SEMANA: ESOS SOLO     CE2M0023
043100* LOS PRODUCE CE1PROC AL CORRER EL CALCULO                        CE2M0024
043200 400-GRABAR-PROGRAMA SECTION.                                             
043300     OPEN OUTPUT CE1SAL                                                   
043400     IF FS-CE1SAL NOT = '00'                                              
043500         DISPLAY 'CE2MANT - ERROR AL ABRIR CE1SAL - FS='                  
043600         DISPLAY FS-CE1SAL                                                
043700         PERFORM 900-TERMINAR THRU 900-TERMINAR-E                         
043800     END-IF                                                               
043900     PERFORM 401-GRABAR-CABECERA THRU 401-GRABAR-CABECERA-E               
044000     IF WKS-CANT-EXCEPCIONES > ZEROS                                      
044100         PERFORM 402-GRABAR-EXCEPCION                                     
044200             THRU 402-GRABAR-EXCEPCION-E                                  
044300             VARYING WKS-IX-EXC FROM 1 BY 1                               
044400             UNTIL WKS-IX-EXC > WKS-CANT-EXCEPCIONES                      
044500     END-IF                                                               
044600     IF WKS-CANT-EVENTOS > ZEROS                                          
044700         PERFORM 403-GRABAR-EVENTO                                        
044800             THRU 403-GRABAR-EVENTO-E                                     
044900             VARYING WKS-IX-EVT FROM 1 BY 1                               
045000             UNTIL WKS-IX-EVT > WKS-CANT-EVENTOS                          
045100     END-IF                                                               
045200     CLOSE CE1SAL                                                         
045300     .                                                                    
045400 400-GRABAR-PROGRAMA-E.                                                   
045500     EXIT.                                                                
045600 401-GRABAR-CABECERA.                                                     
045700     INITIALIZE CE1S-RECORD                                               
045800     MOVE 'H' TO CE1S-TIPO-REG                                            
045900     MOVE WKS-FECHA-INI TO HDS-FECHA-INICIO                               
046000     MOVE WKS-FECHA-FIN TO HDS-FECHA-FIN                                  
046100     PERFORM 404-GRABAR-UN-DIA-SEM                                        
046200         THRU 404-GRABAR-UN-DIA-SEM-E                                     
046300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 7                        
046400     WRITE CE1S-RECORD                                                    
046500     ADD 1 TO WKS-RENGLONES-GRABADOS                              CE2M0031
046600     .                                                                    
046700 401-GRABAR-CABECERA-E.                                                   
046800     EXIT.                                                                
046900 404-GRABAR-UN-DIA-SEM.                                                   
047000     MOVE WKS-DIA-ENTR-SEM (WKS-I)                                        
047100         TO HDS-DIA-ENTR-SEM (WKS-I)                                      
047200     MOVE WKS-FR-PRESENTE (WKS-I)                                         
047300         TO HDS-FRANJA-PRESENTE (WKS-I)                                   
047400     MOVE WKS-FR-INI-HH   (WKS-I) TO HDS-FRANJA-INI-HH (WKS-I)            
047500     MOVE WKS-FR-INI-MM   (WKS-I) TO HDS-FRANJA-INI-MM (WKS-I)            
047600     MOVE WKS-FR-FIN-HH   (WKS-I) TO HDS-FRANJA-FIN-HH (WKS-I)            
047700     MOVE WKS-FR-FIN-MM   (WKS-I) TO HDS-FRANJA-FIN-MM (WKS-I)            
047800     .                                                                    
047900 404-GRABAR-UN-DIA-SEM-E.                                                 
048000     EXIT.                                                                
048100 402-GRABAR-EXCEPCION.                                                    
048200     INITIALIZE CE1S-RECORD                                               
048300     MOVE 'X' TO CE1S-TIPO-REG                                            
048400     MOVE WKS-EXC-FECHA (WKS-IX-EXC) TO EXS-FECHA                         
048500     MOVE WKS-EXC-CLASE (WKS-IX-EXC) TO EXS-CLASE                         
048600     WRITE CE1S-RECORD                                                    
048700     ADD 1 TO WKS-RENGLONES-GRABADOS                              CE2M0030
048800     .                                                                    
048900 402-GRABAR-EXCEPCION-E.                                                  
049000     EXIT.                                                                
049100 403-GRABAR-EVENTO.                                                       
049200     INITIALIZE CE1S-RECORD                                               
049300     MOVE 'E' TO CE1S-TIPO-REG                                            
049400     MOVE WKS-EVT-FECHA   (WKS-IX-EVT) TO EVS-FECHA                       
049500     MOVE WKS-EVT-TITULO  (WKS-IX-EVT) TO EVS-TITULO                      
049600     MOVE WKS-EVT-DESCRIP (WKS-IX-EVT) TO EVS-DESCRIPCION                 
049700     MOVE WKS-EVT-LUGAR   (WKS-IX-EVT) TO EVS-LUGAR                       
049800     MOVE WKS-EVT-INI-HH  (WKS-IX-EVT) TO EVS-INICIO-HH                   
049900     MOVE WKS-EVT-INI-MM  (WKS-IX-EVT) TO EVS-INICIO-MM                   
050000     MOVE WKS-EVT-FIN-HH  (WKS-IX-EVT) TO EVS-FIN-HH                      
050100     MOVE WKS-EVT-FIN-MM  (WKS-IX-EVT) TO EVS-FIN-MM                      
050200     MOVE WKS-EVT-RECORD  (WKS-IX-EVT) TO EVS-RECORDATORIO                
050300     WRITE CE1S-RECORD                                                    
050400     ADD 1 TO WKS-RENGLONES-GRABADOS                              CE2M0029
050500     .                                                                    
050600 403-GRABAR-EVENTO-E.                                                     
050700     EXIT.                                                                
050800*-----------------------------------------------------------------        
050900*     CIERRE Y ESTADISTICAS DE LA CORRIDA                                 
051000*-----------------------------------------------------------------        
051100 900-TERMINAR SECTION.                                                    
051200     DISPLAY 'CE2MANT - TRANSACCION APLICADA: ' WKS-PARM-FUNCION          
051300     DISPLAY 'CE2MANT - FECHA DESTINO        : ' WKS-PARM-FECHA           
051400     DISPLAY 'CE2MANT - EXCEPCIONES VIGENTES : '                          
051500         WKS-CANT-EXCEPCIONES                                             
051600     DISPLAY 'CE2MANT - RENGLONES GRABADOS   : '                  CE2M0027
051700         WKS-RENGLONES-GRABADOS                                   CE2M0028
051800     DISPLAY 'CE2MANT - FIN DE PROCESO'                                   
051900     STOP RUN                                                             
052000     .                                                                    
052100 900-TERMINAR-E.                                                          
052200     EXIT.                                                                
